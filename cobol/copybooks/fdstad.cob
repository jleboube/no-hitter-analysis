000100 FD  NH-Stadium-File
000200     LABEL RECORD STANDARD
000300     RECORD CONTAINS 41 CHARACTERS.
000400*    11/08/2026 nb - Ticket AC-0983.  Was hand-duplicating the
000500*    Stadium fields here under the same ST- names nhstad.cob
000600*    uses in Working-Storage - two data-names, one ambiguous
000700*    reference.  COPY the reference layout in with REPLACING,
000800*    same fix as nh560 uses on nhpred.cob for NH-Pred-New-Rec.
000900 COPY "nhstad.cob" REPLACING ==NH-Stadium-Record== BY
001000                             ==NH-Stad-IO-Record==
001100                             ==ST-== BY ==SI-==.
