000100*  SELECT for Nohit master file - sequential, fixed 69.
000200     SELECT NH-Event-File   ASSIGN       NH-EVENT
000300                             ORGANIZATION SEQUENTIAL
000400                             STATUS       NH-Event-Status.
