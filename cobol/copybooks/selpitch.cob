000100*  SELECT for Probable pitcher file - sequential, fixed 44.
000200     SELECT NH-Pitch-File   ASSIGN       NH-PITCH
000300                             ORGANIZATION SEQUENTIAL
000400                             STATUS       NH-Pitch-Status.
