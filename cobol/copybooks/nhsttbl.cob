000100********************************************
000200*                                          *
000300*  In-Memory Table Of Stadium Records       *
000400*       Working-Storage Only                *
000500********************************************
000600*  11/08/2026 nb - Split out of nhstad.cob so the FD copy of the
000700*  reference record (fdstad.cob) does not drag a Working-Storage
000800*  table into the File Section.  Ticket AC-0983.  Loaded once by
000900*  nh530's aa010-Load-Stadium-Table and searched by aa020-Find-
001000*  Team for every probable pitcher's home/reference team.
001100*
001200 01  NH-Stadium-Table.
001300     03  NH-Stadium-Entry OCCURS 30 TIMES
001400                           INDEXED BY NH-Stad-Ix.
001500         05  NH-STE-Team        PIC X(3).
001600         05  NH-STE-Name        PIC X(30).
001700         05  NH-STE-Type        PIC X(1).
001800         05  NH-STE-Altitude    PIC 9(4).
001900         05  NH-STE-Foul-Terr   PIC X(1).
002000         05  NH-STE-Surface     PIC X(1).
002100         05  NH-STE-Friendly    PIC X(1).
002200         05  NH-STE-Friend-Score PIC 9(2)V9  COMP-3.
002300 01  NH-Stadium-Count       BINARY-CHAR UNSIGNED VALUE ZERO.
