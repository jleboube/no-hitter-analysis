000100********************************************
000200*                                          *
000300*  Decade-Weight Lookup Table              *
000400*                                          *
000500*  Decade gaps are always a multiple of 10 *
000600*  years, so (curdec-decade)/50 is always  *
000700*  a multiple of 0.2 - this table holds    *
000800*  e**(-0.2 * k) for k = 0 .. 15 decades   *
000900*  back, exact to 6 places, so no runtime  *
001000*  exponential routine is needed - same    *
001100*  trick as the old withholding tables.    *
001200********************************************
001300* 04/08/26 nb - Created.
001400*
001500 01  NH-Decade-Wgt-Table.
001600     03  NH-DW-00 PIC 9V9(6) COMP-3 VALUE 1.000000.
001700     03  NH-DW-01 PIC 9V9(6) COMP-3 VALUE 0.818731.
001800     03  NH-DW-02 PIC 9V9(6) COMP-3 VALUE 0.670320.
001900     03  NH-DW-03 PIC 9V9(6) COMP-3 VALUE 0.548812.
002000     03  NH-DW-04 PIC 9V9(6) COMP-3 VALUE 0.449329.
002100     03  NH-DW-05 PIC 9V9(6) COMP-3 VALUE 0.367879.
002200     03  NH-DW-06 PIC 9V9(6) COMP-3 VALUE 0.301194.
002300     03  NH-DW-07 PIC 9V9(6) COMP-3 VALUE 0.246597.
002400     03  NH-DW-08 PIC 9V9(6) COMP-3 VALUE 0.201897.
002500     03  NH-DW-09 PIC 9V9(6) COMP-3 VALUE 0.165299.
002600     03  NH-DW-10 PIC 9V9(6) COMP-3 VALUE 0.135335.
002700     03  NH-DW-11 PIC 9V9(6) COMP-3 VALUE 0.110803.
002800     03  NH-DW-12 PIC 9V9(6) COMP-3 VALUE 0.090718.
002900     03  NH-DW-13 PIC 9V9(6) COMP-3 VALUE 0.074274.
003000     03  NH-DW-14 PIC 9V9(6) COMP-3 VALUE 0.060810.
003100     03  NH-DW-15 PIC 9V9(6) COMP-3 VALUE 0.049787.
003200 01  NH-Decade-Wgt-Redef REDEFINES NH-Decade-Wgt-Table.
003300     03  NH-Decade-Wgt      PIC 9V9(6)   COMP-3  OCCURS 16 TIMES.
