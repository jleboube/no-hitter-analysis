000100********************************************
000200*                                          *
000300*  File Status Message Lookup              *
000400*   Copy with REPLACING ==MSG== and         *
000500*   ==STATUS== to fit the calling section.  *
000600********************************************
000700* 04/08/26 nb - Created, modelled on the shop's standard
000800*               status-to-text lookup used in every report
000900*               program that opens more than one file.
001000*
001100     EVALUATE ==STATUS==
001200         WHEN "00" MOVE "Successful"            TO ==MSG==
001300         WHEN "10" MOVE "End of file"            TO ==MSG==
001400         WHEN "23" MOVE "Record not found"       TO ==MSG==
001500         WHEN "35" MOVE "File does not exist"    TO ==MSG==
001600         WHEN "37" MOVE "File open not allowed"  TO ==MSG==
001700         WHEN "41" MOVE "File already open"      TO ==MSG==
001800         WHEN "42" MOVE "File not open"          TO ==MSG==
001900         WHEN OTHER MOVE "Unknown file status"   TO ==MSG==.
