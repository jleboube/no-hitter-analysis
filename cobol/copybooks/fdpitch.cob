000100 FD  NH-Pitch-File
000200     LABEL RECORD STANDARD
000300     RECORD CONTAINS 44 CHARACTERS.
000400 COPY "nhpitch.cob".
