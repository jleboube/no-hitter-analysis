000100*  SELECT for Stadium reference file - sequential, fixed 41.
000200*  Loaded whole into NH-Stadium-Table and searched, not keyed.
000300     SELECT NH-Stadium-File ASSIGN       NH-STADIUM
000400                             ORGANIZATION SEQUENTIAL
000500                             STATUS       NH-Stad-Status.
