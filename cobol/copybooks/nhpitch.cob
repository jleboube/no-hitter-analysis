000100********************************************
000200*                                          *
000300*  Record Definition For Probable Pitcher  *
000400*              File                        *
000500*     One record per probable starter      *
000600********************************************
000700*  File size 44 bytes.  1 byte of spare taken by trailing filler.
000800*
000900* 04/08/26 nb - Created.
001000*
001100 01  NH-Pitch-Record.
001200     03  PP-Name            PIC X(25).
001300     03  PP-Team            PIC X(3).
001400     03  PP-Opponent        PIC X(3).
001500     03  PP-Home-Flag       PIC X(1).
001600         88  PP-Is-Home     VALUE "H".
001700         88  PP-Is-Away     VALUE "A".
001800     03  PP-ERA             PIC 9(2)V99.
001900     03  PP-WHIP            PIC 9(1)V99.
002000     03  PP-K9              PIC 9(2)V9.
002100     03  PP-QStarts         PIC 9(1).
002200     03  FILLER             PIC X(1).
