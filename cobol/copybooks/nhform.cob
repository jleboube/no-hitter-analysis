000100********************************************
000200*                                          *
000300*  Pitcher-Form Analyser Linkage Block     *
000400*   Passed nh500 <-> nh520                 *
000500********************************************
000600*  Not a file record - simulation working area only.
000700*
000800* 04/08/26 nb - Created.
000900*
001000 01  NH-Form-Link.
001100*  ---- input to nh520 ----
001200     03  PF-In-Table-Count  PIC 9(4)    COMP.
001300     03  PF-In-Table-Pitcher OCCURS 130 TIMES PIC X(25).
001400     03  PF-In-Table-Date    OCCURS 130 TIMES PIC 9(8).
001500*  ---- per-event recent-3 / last-5 aggregate, one row per
001600*       history event, used to build the pattern averages
001700*       and the percentile thresholds.
001800     03  PF-Recent3-Block.
001900         05  PF-R3-ERA      OCCURS 130 TIMES PIC 9(2)V99  COMP-3.
002000         05  PF-R3-WHIP     OCCURS 130 TIMES PIC 9(1)V99  COMP-3.
002100         05  PF-R3-K9       OCCURS 130 TIMES PIC 9(2)V9   COMP-3.
002200         05  PF-R3-QS       OCCURS 130 TIMES PIC 9(1)      COMP.
002300     03  PF-Last5-Block.
002400         05  PF-L5-ERA      OCCURS 130 TIMES PIC 9(2)V99  COMP-3.
002500         05  PF-L5-WHIP     OCCURS 130 TIMES PIC 9(1)V99  COMP-3.
002600*  ---- pattern aggregate output ----
002700     03  PF-Avg-ERA         PIC 9(2)V99   COMP-3.
002800     03  PF-Avg-WHIP        PIC 9(1)V99   COMP-3.
002900     03  PF-Avg-K9          PIC 9(2)V9    COMP-3.
003000     03  PF-Thresh-ERA      PIC 9(2)V99   COMP-3.
003100     03  PF-Thresh-WHIP     PIC 9(1)V99   COMP-3.
003200     03  PF-Thresh-K9       PIC 9(2)V9    COMP-3.
003300     03  PF-Thresh-QS       PIC 9(1)V9    COMP-3.
003400*  ---- general (fallback) factor output ----
003500     03  PF-Rep-ERA         PIC 9(2)V99   COMP-3.
003600     03  PF-Rep-WHIP        PIC 9(1)V99   COMP-3.
003700     03  PF-Rep-K9          PIC 9(2)V9    COMP-3.
003800     03  PF-Rep-QS          PIC 9(1)      COMP.
003900     03  PF-Out-Factor      PIC 9(1)V9(4) COMP-3.
004000     03  PF-Out-Available   PIC X(1).
004100         88  PF-Data-Available   VALUE "Y".
004200         88  PF-Data-Missing     VALUE "N".
