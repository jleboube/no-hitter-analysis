000100********************************************
000200*                                          *
000300*  Weather Analyser Linkage Block          *
000400*   Passed nh500 <-> nh510                 *
000500********************************************
000600*  Not a file record - simulation working area only.
000700*
000800* 04/08/26 nb - Created.
000900*
001000 01  NH-Weather-Link.
001100*  ---- input to nh510 ----
001200     03  WX-In-Team         PIC X(3).
001300     03  WX-In-Date         PIC 9(8).
001400     03  WX-In-Table-Count  PIC 9(4)    COMP.
001500     03  WX-In-Table-Teams  OCCURS 130 TIMES PIC X(3).
001600     03  WX-In-Table-Dates  OCCURS 130 TIMES PIC 9(8).
001700*  ---- output from nh510 ----
001800     03  WX-Out-Temp        PIC S9(3).
001900     03  WX-Out-Humidity    PIC 9(3).
002000     03  WX-Out-Wind        PIC 9(2).
002100     03  WX-Out-Precip      PIC 9(1).
002200     03  WX-Out-Conditions  PIC X(5).
002300     03  WX-Out-Avg-Temp    PIC S9(3)V9   COMP-3.
002400     03  WX-Out-Avg-Humid   PIC 9(3)V9    COMP-3.
002500     03  WX-Out-Avg-Wind    PIC 9(2)V9    COMP-3.
002600     03  WX-Out-Clear-Pct   PIC 9(3)V9    COMP-3.
002700     03  WX-Out-Factor      PIC 9(1)V9(4) COMP-3.
002800     03  WX-Out-Available   PIC X(1).
002900         88  WX-Data-Available   VALUE "Y".
003000         88  WX-Data-Missing     VALUE "N".
