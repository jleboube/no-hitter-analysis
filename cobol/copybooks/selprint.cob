000100*  SELECT for the 132 column forecast report - line sequential.
000200     SELECT Print-File      ASSIGN       NH-REPORT
000300                             ORGANIZATION LINE SEQUENTIAL
000400                             STATUS       Print-Status.
