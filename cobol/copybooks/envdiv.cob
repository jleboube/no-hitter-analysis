000100********************************************
000200*                                          *
000300*  Common Environment Division Entries     *
000400*     For The No-Hitter Forecast System     *
000500*                                          *
000600********************************************
000700* 04/08/26 nb  - Created for NH forecast suite, lifted from
000800*                the standard block used across all modules.
000900*
001000 CONFIGURATION SECTION.
001100 SOURCE-COMPUTER.        IBM-PC.
001200 OBJECT-COMPUTER.        IBM-PC.
001300 SPECIAL-NAMES.
001400     C01 IS TOP-OF-FORM
001500     CLASS NH-ALPHA IS "A" THRU "Z"
001600     UPSI-0 IS NH-TEST-SWITCH
001700         ON  STATUS IS NH-TEST-ON
001800         OFF STATUS IS NH-TEST-OFF.
