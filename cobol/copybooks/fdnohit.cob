000100 FD  NH-Event-File
000200     LABEL RECORD STANDARD
000300     RECORD CONTAINS 69 CHARACTERS.
000400 COPY "nhnohit.cob".
