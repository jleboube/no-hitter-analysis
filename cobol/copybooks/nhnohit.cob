000100********************************************
000200*                                          *
000300*  Record Definition For Nohit Master      *
000400*              File                        *
000500*     Sorted ascending by NH-Date           *
000600********************************************
000700*  File size 69 bytes.  Exact fit, no filler slack.
000800*
000900* 04/08/26 nb - Created.
001000*
001100 01  NH-Event-Record.
001200     03  NH-Date            PIC 9(8).
001300     03  NH-Pitcher         PIC X(25).
001400     03  NH-Team            PIC X(3).
001500     03  NH-Opponent        PIC X(3).
001600     03  NH-Notes           PIC X(30).
001700*
001800*  Alternate view of NH-Date used when splitting the
001900*  master record for month/day/decade rule tests.
002000*
002100 01  NH-Event-Date-View REDEFINES NH-Event-Record.
002200     03  NH-EDV-CCYY        PIC 9(4).
002300     03  NH-EDV-MM          PIC 9(2).
002400     03  NH-EDV-DD          PIC 9(2).
002500     03  FILLER             PIC X(61).
