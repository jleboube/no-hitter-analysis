000100********************************************
000200*                                          *
000300*  Record Definition For Stadium           *
000400*       Reference File                     *
000500*     Keyed logically by ST-Team            *
000600********************************************
000700*  File size 41 bytes.  Exact fit, no filler slack.
000800*
000900* 04/08/26 nb - Created.
001000* 11/08/2026 nb - In-memory table area split out to nhsttbl.cob so
001100*               this copybook is one plain record layout, same
001200*               as nhpred.cob, and can be COPYd with REPLACING
001300*               into both the FD (fdstad.cob) and here without
001400*               the two colliding on ST-Team etc.  Ticket AC-0983.
001500*
001600 01  NH-Stadium-Record.
001700     03  ST-Team            PIC X(3).
001800     03  ST-Name            PIC X(30).
001900     03  ST-Type            PIC X(1).
002000         88  ST-Is-Outdoor      VALUE "O".
002100         88  ST-Is-Dome         VALUE "D".
002200         88  ST-Is-Retract      VALUE "R".
002300     03  ST-Altitude        PIC 9(4).
002400     03  ST-Foul-Terr       PIC X(1).
002500         88  ST-Foul-Massive    VALUE "M".
002600         88  ST-Foul-Large      VALUE "L".
002700         88  ST-Foul-Average    VALUE "A".
002800         88  ST-Foul-Small      VALUE "S".
002900         88  ST-Foul-VSmall     VALUE "V".
003000     03  ST-Surface         PIC X(1).
003100         88  ST-Is-Grass        VALUE "G".
003200         88  ST-Is-Turf         VALUE "T".
003300     03  ST-Friendly        PIC X(1).
003400         88  ST-Pitcher-Frndly  VALUE "P".
003500         88  ST-Extreme-Pitch   VALUE "X".
003600         88  ST-Hitter-Frndly   VALUE "H".
003700         88  ST-Extreme-Hit     VALUE "E".
003800         88  ST-Neutral         VALUE "N".
