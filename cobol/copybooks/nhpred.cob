000100********************************************
000200*                                          *
000300*  Record Definition For Prediction        *
000400*              Output File                 *
000500*     One record written per run            *
000600********************************************
000700*  File size 340 bytes.  4 bytes of spare taken by trailing filler.
000800*
000900* 04/08/26 nb - Created.
001000*
001100 01  NH-Pred-Record.
001200     03  PR-Date            PIC 9(8).
001300     03  PR-Prob-Pct        PIC 9(3)V9999.
001400     03  PR-CI-Lower        PIC 9(3)V9999.
001500     03  PR-CI-Upper        PIC 9(3)V9999.
001600     03  PR-Pitcher         PIC X(25).
001700     03  PR-Team            PIC X(3).
001800     03  PR-Opponent        PIC X(3).
001900     03  PR-Stadium         PIC X(30).
002000     03  PR-F-Base          PIC 9(1)V9(6).
002100     03  PR-F-Month         PIC 9(2)V9(4).
002200     03  PR-F-Date          PIC 9(2)V9(4).
002300     03  PR-F-Decade        PIC 9(1)V9(6).
002400     03  PR-F-Recency       PIC 9(1)V9(4).
002500     03  PR-F-Weather       PIC 9(1)V9(4).
002600     03  PR-F-Pitcher       PIC 9(1)V9(4).
002700     03  PR-F-Stadium       PIC 9(1)V9(4).
002800     03  PR-Explain         PIC X(200).
002900     03  FILLER             PIC X(4).
