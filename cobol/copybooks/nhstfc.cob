000100********************************************
000200*                                          *
000300*  Stadium Analyser Linkage Block          *
000400*   Passed nh500 <-> nh530                 *
000500********************************************
000600*  Not a file record - simulation working area only.
000700*
000800* 04/08/26 nb - Created.
000900*
001000 01  NH-Stad-Link.
001100*  ---- input ----
001200     03  SF-In-Function     PIC X(1).
001300         88  SF-Fn-Patterns      VALUE "P".
001400         88  SF-Fn-Pitcher-Stad  VALUE "S".
001500     03  SF-In-Team         PIC X(3).
001600     03  SF-In-Ref-Team     PIC X(3).
001700     03  SF-In-Rain-Today   PIC 9(1).
001800     03  SF-In-Table-Count  PIC 9(4)    COMP.
001900     03  SF-In-Table-Teams  OCCURS 130 TIMES PIC X(3).
002000*  ---- pattern aggregate output ----
002100     03  SF-Cnt-Sea-Level   PIC 9(4)    COMP.
002200     03  SF-Cnt-Low         PIC 9(4)    COMP.
002300     03  SF-Cnt-Moderate    PIC 9(4)    COMP.
002400     03  SF-Cnt-High        PIC 9(4)    COMP.
002500     03  SF-Cnt-Extreme     PIC 9(4)    COMP.
002600     03  SF-Cnt-Dome        PIC 9(4)    COMP.
002700     03  SF-Cnt-Retract     PIC 9(4)    COMP.
002800     03  SF-Cnt-Outdoor     PIC 9(4)    COMP.
002900     03  SF-Cnt-Turf        PIC 9(4)    COMP.
003000     03  SF-Cnt-Grass       PIC 9(4)    COMP.
003100     03  SF-Cnt-Foul-Lg     PIC 9(4)    COMP.
003200     03  SF-Cnt-Foul-Sm     PIC 9(4)    COMP.
003300     03  SF-Cnt-Foul-Avg    PIC 9(4)    COMP.
003400     03  SF-Avg-Friendly    PIC 9(2)V9  COMP-3.
003500     03  SF-Med-Friendly    PIC 9(2)V9  COMP-3.
003600     03  SF-Sdv-Friendly    PIC 9(2)V9  COMP-3.
003700     03  SF-Dome-Pct        PIC 9(3)V9  COMP-3.
003800     03  SF-Outdoor-Pct     PIC 9(3)V9  COMP-3.
003900*  ---- factor output ----
004000     03  SF-Out-Factor      PIC 9(1)V9(4) COMP-3.
004100     03  SF-Out-Score       PIC 9(2)V9    COMP-3.
004200     03  SF-Out-Stadium-Name PIC X(30).
004300     03  SF-Out-Available   PIC X(1).
004400         88  SF-Data-Available  VALUE "Y".
004500         88  SF-Data-Missing    VALUE "N".
