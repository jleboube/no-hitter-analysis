000100********************************************
000200*                                          *
000300*  Common Date Split Working Storage       *
000400*     Shared across the NH forecast suite  *
000500********************************************
000600* 04/08/26 nb - Created.
000700*
000800 01  NH-Work-Date           PIC 9(8)    VALUE ZERO.
000900 01  NH-Work-Date-Parts REDEFINES NH-Work-Date.
001000     03  NH-WD-CCYY         PIC 9(4).
001100     03  NH-WD-MM           PIC 9(2).
001200     03  NH-WD-DD           PIC 9(2).
001300 01  NH-Target-Date         PIC 9(8)    VALUE ZERO.
001400 01  NH-Target-Date-Parts REDEFINES NH-Target-Date.
001500     03  NH-TD-CCYY         PIC 9(4).
001600     03  NH-TD-MM           PIC 9(2).
001700     03  NH-TD-DD           PIC 9(2).
