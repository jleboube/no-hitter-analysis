000100 FD  NH-Pred-File
000200     LABEL RECORD STANDARD
000300     RECORD CONTAINS 340 CHARACTERS.
000400 COPY "nhpred.cob".
