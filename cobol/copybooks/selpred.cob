000100*  SELECT for Prediction output file - sequential, fixed 340.
000200     SELECT NH-Pred-File    ASSIGN       NH-PREDICT
000300                             ORGANIZATION SEQUENTIAL
000400                             STATUS       NH-Pred-Status.
