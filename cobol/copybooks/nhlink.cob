000100********************************************
000200*                                          *
000300*  Common CALL Linkage Block               *
000400*   Passed from nh500 to the analyser      *
000500*    subprograms nh510/nh520/nh530.         *
000600********************************************
000700* 04/08/26 nb - Created, modelled on the old WS-Calling-Data
000800*               block used to pass control between modules.
000900*
001000 01  NH-Calling-Data.
001100     03  NH-Called          PIC X(8).
001200     03  NH-Caller          PIC X(8).
001300     03  NH-Return-Code     PIC 99      VALUE ZERO.
