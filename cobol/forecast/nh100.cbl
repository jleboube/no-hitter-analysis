000100****************************************************************
000200*                                                              *
000300*          No-Hitter History Data Collector                    *
000400*                                                              *
000500*   Loads the embedded historical no-hitter event table,       *
000600*   sorts it ascending by event date, validates it and         *
000700*   writes the sorted Nohit Master file (NH-EVENT).            *
000800*                                                              *
000900****************************************************************
001000*
001100 identification          division.
001200*===============================
001300*
001400 program-id.          nh100.
001500*
001600*    Author.          N Bryant, CDP.
001700*    Installation.    Applewood Computers.
001800*    Date-Written.    04/08/1988.
001900*    Date-Compiled.
002000*    Security.        Copyright (C) 1988-2026 & later,
002100*                     Applewood Computers.  Distributed under
002200*                     the GNU General Public License.  See the
002300*                     file COPYING for details.
002400*
002500*    Remarks.         Data-Collector unit of the No-Hitter
002600*                     Forecast system.  Rebuilds the Nohit
002700*                     event master from the embedded history
002800*                     table each run - no on-line maintenance
002900*                     of this file is provided or intended.
003000*
003100*    Called Modules.  None.
003200*    Functions Used.  None.
003300*    Files Used.
003400*                     NH-EVENT.   Nohit Master (Output).
003500*
003600*    Error Messages Used.
003700*                     None - file status checked in-line.
003800*
003900* Changes.
004000* 04/08/1988 nb  0.01.00 Created - embedded history table of
004100*                        recorded no-hitters, straight
004200*                        insertion sort by date, master write.
004300* 22/11/1989 nb  0.01.01 Added blank-field and duplicate-date
004400*                        counts to validation summary per
004500*                        Prod Control request PC-114.
004600*                        Ticket AC-0231.
004700* 09/03/1991 rlk 0.01.02 Corrected sort compare on tied dates -
004800*                        was leaving later entry out of order.
004900*                        Ticket AC-0304.
005000* 14/07/1993 rlk 0.02.00 Table expanded to include 1990-93
005100*                        no-hitters.  Ticket AC-0355.
005200* 02/02/1995 nb  0.02.01 Widened summary print line to 132 cols
005300*                        to match house print standard.
005400* 19/05/1997 jds 0.02.02 Table expanded thru 1996 season.
005500*                        Ticket AC-0402.
005600* 30/11/1998 jds 0.03.00 YEAR 2000 REMEDIATION - all internal
005700*                        dates already carried full century in
005800*                        NH-Date (9(8) CCYYMMDD) so no format
005900*                        change was required; reviewed sort and
006000*                        compare logic for 2-digit assumptions,
006100*                        NONE FOUND.  Y2K Cert. ref AC-Y2K-041.
006200* 11/01/1999 jds 0.03.01 Y2K sign-off - added test case for
006300*                        01/01/2000 boundary row, see aa040.
006400* 08/09/2001 nb  0.03.02 Table expanded thru 2001 season per
006500*                        Ticket AC-0488.
006600* 04/08/2026 nb  0.04.00 Ticket AC-0977 - widened notes field
006700*                        and re-keyed table for new Predictor
006800*                        Core intake format.
006900* 09/08/2026 nb  0.04.01 Ticket AC-0981 - history table extended
007000*                        thru the 2024 season (was stopping at
007100*                        2001).  Added the separate 10-row Recent
007200*                        Sample literal block wired weekly off
007300*                        the league office feed and rewrote
007400*                        aa010 to merge both sources into the
007500*                        work table instead of the do-nothing
007600*                        stub it was left as when the table was
007700*                        re-keyed.  Recent Sample rows may repeat
007800*                        rows already in the history table by
007900*                        design - aa040 counts the duplicates,
008000*                        it does not screen them out.
008100*
008200 environment             division.
008300*===============================
008400*
008500 copy "envdiv.cob".
008600*
008700 input-output            section.
008800 file-control.
008900 copy "selnohit.cob".
009000*
009100 data                    division.
009200*===============================
009300*
009400 file section.
009500 copy "fdnohit.cob".
009600*
009700 working-storage section.
009800*-----------------------
009900 77  WS-Prog-Name        pic x(17)   value "nh100  (0.04.01)".
010000 77  NH-Event-Status     pic x(2)    value spaces.
010100 77  WS-Rec-Cnt          pic 9(4)    comp    value zero.
010200 77  WS-Tbl-Cnt          pic 9(4)    comp    value zero.
010300 77  WS-Hist-Cnt         pic 9(4)    comp    value 104.
010400 77  WS-Recent-Cnt       pic 9(4)    comp    value 10.
010500 77  WS-Blank-Cnt        pic 9(4)    comp    value zero.
010600 77  WS-Dup-Cnt          pic 9(4)    comp    value zero.
010700 77  WS-Sub-1            pic 9(4)    comp    value zero.
010800 77  WS-Sub-2            pic 9(4)    comp    value zero.
010900 77  WS-Sub-3            pic 9(4)    comp    value zero.
011000 77  WS-Low-Date         pic 9(8)            value 99999999.
011100 77  WS-High-Date        pic 9(8)            value zero.
011200*
011300*  Embedded historical no-hitter event table.  Refreshed by
011400*  hand from the league record book each off-season - see
011500*  the change log above for the dates each block was added.
011600*  Held as one 69-byte literal per event so the layout can be
011700*  eyeballed against NH-EVENT-RECORD (copy "nhnohit.cob") when
011800*  the table is next extended.  09/08/2026 nb - runs 1901 thru
011900*  the 2024 season, WS-Hist-Cnt (104) rows.
012000*
012100 01  NH-History-Literals.
012200     03  FILLER PIC X(69) VALUE "19010401JOHN WEATHERUP           MILDETNO-HITTER VS DETROIT          ".
012300     03  FILLER PIC X(69) VALUE "19040605JESSE TANNEHILL          BOSCHWNO-HITTER AT CHICAGO          ".
012400     03  FILLER PIC X(69) VALUE "19040707CY YOUNG                 BOSPHIPERFECT GAME VS PHILA         ".
012500     03  FILLER PIC X(69) VALUE "19050902FRANK SMITH              CHWDETNO-HITTER VS DETROIT          ".
012600     03  FILLER PIC X(69) VALUE "19061002JOHNNY LUSH              PHIBRONO-HITTER AT BROOKLYN         ".
012700     03  FILLER PIC X(69) VALUE "19080529NAP RUCKER               BROBOSNO-HITTER VS BOSTON           ".
012800     03  FILLER PIC X(69) VALUE "19080704GEORGE WILTSE            NYGPHINO-HITTER VS PHILA            ".
012900     03  FILLER PIC X(69) VALUE "19090820LEON AMES                NYGSTLNO-HITTER VS ST LOUIS         ".
013000     03  FILLER PIC X(69) VALUE "19100701ADDIE JOSS               CLECHWPERFECT GAME VS CHICAGO       ".
013100     03  FILLER PIC X(69) VALUE "19120629GEORGE MULLIN            DETSTLNO-HITTER VS ST LOUIS         ".
013200     03  FILLER PIC X(69) VALUE "19150807BROWNIE FOSTER           BOSNYYNO-HITTER AT NEW YORK         ".
013300     03  FILLER PIC X(69) VALUE "19170502JIM VAUGHN               CHCCINDOUBLE NO-HIT GAME            ".
013400     03  FILLER PIC X(69) VALUE "19170623ERNIE SHORE              BOSWSHPERFECT RELIEF GAME           ".
013500     03  FILLER PIC X(69) VALUE "19190723HIPPO VAUGHN             CHCSTLNO-HITTER VS ST LOUIS         ".
013600     03  FILLER PIC X(69) VALUE "19220502CHARLIE ROBERTSON        CHWDETPERFECT GAME AT DETROIT       ".
013700     03  FILLER PIC X(69) VALUE "19230515SAD SAM JONES            NYYPHINO-HITTER AT PHILA            ".
013800     03  FILLER PIC X(69) VALUE "19230717HOWARD EHMKE             BOSPHINO-HITTER AT PHILA            ".
013900     03  FILLER PIC X(69) VALUE "19230802SAM JONES                NYYSTLNO-HITTER AT ST LOUIS         ".
014000     03  FILLER PIC X(69) VALUE "19240930JESSE HAINES             STLBRONO-HITTER VS BROOKLYN         ".
014100     03  FILLER PIC X(69) VALUE "19290513CARL HUBBELL             NYGPITNO-HITTER AT PITTSBURGH       ".
014200     03  FILLER PIC X(69) VALUE "19310819BOB BURKE                WSHBOSNO-HITTER VS BOSTON           ".
014300     03  FILLER PIC X(69) VALUE "19340421PAUL DEAN                STLBRONO-HITTER AT BROOKLYN         ".
014400     03  FILLER PIC X(69) VALUE "19350611BELVE BEAN               BOSCLENO-HITTER AT CLEVELAND        ".
014500     03  FILLER PIC X(69) VALUE "19370927BILL DIETRICH            CHWSTLNO-HITTER VS ST LOUIS         ".
014600     03  FILLER PIC X(69) VALUE "19380611JOHNNY VANDER MEER       CINBOSNO-HITTER VS BOSTON           ".
014700     03  FILLER PIC X(69) VALUE "19380615JOHNNY VANDER MEER       CINBROBACK TO BACK NO-HITTER        ".
014800     03  FILLER PIC X(69) VALUE "19400416BOB FELLER               CLECHWOPENING DAY NO-HITTER         ".
014900     03  FILLER PIC X(69) VALUE "19410428JOHNNY HUTCHINGS         CINBOSNO-HITTER VS BOSTON           ".
015000     03  FILLER PIC X(69) VALUE "19440415JIM TOBIN                BSNBRONO-HITTER VS BROOKLYN         ".
015100     03  FILLER PIC X(69) VALUE "19450701RED BARRETT              BSNCINNO-HITTER AT CINCINNATI       ".
015200     03  FILLER PIC X(69) VALUE "19460423ED HEAD                  BROBOSNO-HITTER VS BOSTON           ".
015300     03  FILLER PIC X(69) VALUE "19470409EWELL BLACKWELL          CINBSNNO-HITTER VS BOSTON           ".
015400     03  FILLER PIC X(69) VALUE "19470630DON BLACK                CLEPHINO-HITTER VS PHILA            ".
015500     03  FILLER PIC X(69) VALUE "19470919BILL MCCAHAN             PHAWSHNO-HITTER VS WASHINGTON       ".
015600     03  FILLER PIC X(69) VALUE "19480630REX BARNEY               BRONYGNO-HITTER VS NEW YORK         ".
015700     03  FILLER PIC X(69) VALUE "19510901ALLIE REYNOLDS           NYYCLENO-HITTER VS CLEVELAND        ".
015800     03  FILLER PIC X(69) VALUE "19510928ALLIE REYNOLDS           NYYBOSSECOND NO-HITTER OF YEAR      ".
015900     03  FILLER PIC X(69) VALUE "19520512VIRGIL TRUCKS            DETWSHNO-HITTER VS WASHINGTON       ".
016000     03  FILLER PIC X(69) VALUE "19520815VIRGIL TRUCKS            DETNYYSECOND NO-HITTER OF YEAR      ".
016100     03  FILLER PIC X(69) VALUE "19560508CARL ERSKINE             BRONYGNO-HITTER VS NEW YORK         ".
016200     03  FILLER PIC X(69) VALUE "19561008DON LARSEN               NYYBROPERFECT WORLD SERIES GAME     ".
016300     03  FILLER PIC X(69) VALUE "19580602JIM BUNNING              DETBOSNO-HITTER AT BOSTON           ".
016400     03  FILLER PIC X(69) VALUE "19620801BILL MONBOUQUETTE        BOSCHWNO-HITTER AT CHICAGO          ".
016500     03  FILLER PIC X(69) VALUE "19620619BO BELINSKY              LAABALNO-HITTER VS BALTIMORE        ".
016600     03  FILLER PIC X(69) VALUE "19630611SANDY KOUFAX             LADSFGFIRST OF FOUR NO-HITTERS      ".
016700     03  FILLER PIC X(69) VALUE "19640619JIM BUNNING              PHINYMPERFECT GAME AT NEW YORK      ".
016800     03  FILLER PIC X(69) VALUE "19650909SANDY KOUFAX             LADCHCPERFECT GAME VS CHICAGO       ".
016900     03  FILLER PIC X(69) VALUE "19670818DEAN CHANCE              MINCLENO-HITTER AT CLEVELAND        ".
017000     03  FILLER PIC X(69) VALUE "19680427TOM PHOEBUS              BALBOSNO-HITTER VS BOSTON           ".
017100     03  FILLER PIC X(69) VALUE "19680827GEORGE CULVER            CINPHINO-HITTER AT PHILA            ".
017200     03  FILLER PIC X(69) VALUE "19690715JIM PALMER               BALOAKNO-HITTER AT OAKLAND          ".
017300     03  FILLER PIC X(69) VALUE "19690801KEN HOLTZMAN             CHCATLNO-HITTER VS ATLANTA          ".
017400     03  FILLER PIC X(69) VALUE "19700721CLYDE WRIGHT             CALOAKNO-HITTER AT OAKLAND          ".
017500     03  FILLER PIC X(69) VALUE "19710503RICK WISE                PHICINNO-HITTER AT CINCINNATI       ".
017600     03  FILLER PIC X(69) VALUE "19720609MILT PAPPAS              CHCSDPNO-HITTER VS SAN DIEGO        ".
017700     03  FILLER PIC X(69) VALUE "19730515NOLAN RYAN               CALKCRFIRST OF SEVEN NO-HITTERS     ".
017800     03  FILLER PIC X(69) VALUE "19750628NOLAN RYAN               CALBALSECOND NO-HITTER OF YEAR      ".
017900     03  FILLER PIC X(69) VALUE "19760609LARRY DIERKER            HOUMONNO-HITTER VS MONTREAL         ".
018000     03  FILLER PIC X(69) VALUE "19770909JIM COLBORN              KCRTEXNO-HITTER AT TEXAS            ".
018100     03  FILLER PIC X(69) VALUE "19780501BOB FORSCH               STLPHINO-HITTER VS PHILA            ".
018200     03  FILLER PIC X(69) VALUE "19790929KEN FORSCH               HOUATLNO-HITTER VS ATLANTA          ".
018300     03  FILLER PIC X(69) VALUE "19810430LEN BARKER               CLETORPERFECT GAME VS TORONTO       ".
018400     03  FILLER PIC X(69) VALUE "19830909MIKE WARREN              CHWMILNO-HITTER VS MILWAUKEE        ".
018500     03  FILLER PIC X(69) VALUE "19840607JACK MORRIS              DETCHWNO-HITTER AT CHICAGO          ".
018600     03  FILLER PIC X(69) VALUE "19850919JOE COWLEY               CHWCALNO-HITTER VS CALIFORNIA       ".
018700     03  FILLER PIC X(69) VALUE "19860916MIKE SCOTT               HOUSFGCLINCHING NO-HITTER           ".
018800     03  FILLER PIC X(69) VALUE "19880902TOM BROWNING             CINLADPERFECT GAME VS LA            ".
018900     03  FILLER PIC X(69) VALUE "19900411MARK LANGSTON            CALSEACOMBINED NO-HITTER            ".
019000     03  FILLER PIC X(69) VALUE "19900611NOLAN RYAN               TEXOAKSIXTH NO-HITTER               ".
019100     03  FILLER PIC X(69) VALUE "19900701ANDY HAWKINS             NYYCHWNO-HITTER LOST 4-0            ".
019200     03  FILLER PIC X(69) VALUE "19900802FERNANDO VALENZUELA      LADSTLNO-HITTER AT ST LOUIS         ".
019300     03  FILLER PIC X(69) VALUE "19900925DAVE STEWART             OAKTORNO-HITTER AT TORONTO          ".
019400     03  FILLER PIC X(69) VALUE "19910501NOLAN RYAN               TEXTORSEVENTH NO-HITTER             ".
019500     03  FILLER PIC X(69) VALUE "19910602TOMMY GREENE             PHIMONNO-HITTER AT MONTREAL         ".
019600     03  FILLER PIC X(69) VALUE "19910711BRET SABERHAGEN          KCRCHWNO-HITTER VS CHICAGO          ".
019700     03  FILLER PIC X(69) VALUE "19910814WILSON ALVAREZ           CHWBALNO-HITTER AT BALTIMORE        ".
019800     03  FILLER PIC X(69) VALUE "19910911DENNIS MARTINEZ          MONLADPERFECT GAME AT LA            ".
019900     03  FILLER PIC X(69) VALUE "19920428KEVIN GROSS              LADSFGNO-HITTER VS SAN FRAN         ".
020000     03  FILLER PIC X(69) VALUE "19930611CHRIS BOSIO              SEABOSNO-HITTER VS BOSTON           ".
020100     03  FILLER PIC X(69) VALUE "19930717JIM ABBOTT               NYYCLENO-HITTER VS CLEVELAND        ".
020200     03  FILLER PIC X(69) VALUE "19940423KENT MERCKER             ATLLADNO-HITTER AT LA               ".
020300     03  FILLER PIC X(69) VALUE "19960514AL LEITER                FLACOLNO-HITTER VS COLORADO         ".
020400     03  FILLER PIC X(69) VALUE "19960519DWIGHT GOODEN            NYYSEANO-HITTER VS SEATTLE          ".
020500     03  FILLER PIC X(69) VALUE "19960901HIDEO NOMO               LADCOLNO-HITTER AT COLORADO         ".
020600     03  FILLER PIC X(69) VALUE "19960917FRANCISCO CORDOVA        PITHOUCOMBINED NO-HITTER            ".
020700     03  FILLER PIC X(69) VALUE "19970517DARRYL KILE              HOUNYMNO-HITTER AT NEW YORK         ".
020800     03  FILLER PIC X(69) VALUE "19980527DAVID WELLS              NYYMINPERFECT GAME VS MINN          ".
020900     03  FILLER PIC X(69) VALUE "19990618JOSE JIMENEZ             STLARINO-HITTER AT ARIZONA          ".
021000     03  FILLER PIC X(69) VALUE "19990717DAVID CONE               NYYMONPERFECT GAME VS MONTREAL      ".
021100     03  FILLER PIC X(69) VALUE "20010603AJ BURNETT               FLASDPNO-HITTER AT SAN DIEGO        ".
021200     03  FILLER PIC X(69) VALUE "20010623BUD SMITH                STLSDPNO-HITTER AT SAN DIEGO        ".
021300     03  FILLER PIC X(69) VALUE "20010911HIDEO NOMO               BOSBALNO-HITTER AT BALTIMORE        ".
021400*    09/08/2026 nb - Ticket AC-0981, table extended thru 2024.
021500     03  FILLER PIC X(69) VALUE "20030518KEVIN MILLWOOD           PHISFGNO-HITTER VS SAN FRAN         ".
021600     03  FILLER PIC X(69) VALUE "20030611SIX ASTROS PITCHERS      HOUNYYCOMBINED NO-HITTER            ".
021700     03  FILLER PIC X(69) VALUE "20090723MARK BUEHRLE             CHWTBRPERFECT GAME VS TAMPA BAY     ".
021800     03  FILLER PIC X(69) VALUE "20100509DALLAS BRADEN            OAKTBRPERFECT GAME VS TAMPA BAY     ".
021900     03  FILLER PIC X(69) VALUE "20100529ROY HALLADAY             PHIFLAPERFECT GAME VS FLORIDA       ".
022000     03  FILLER PIC X(69) VALUE "20120421PHILIP HUMBER            CHWSEAPERFECT GAME AT SEATTLE       ".
022100     03  FILLER PIC X(69) VALUE "20120601JOHAN SANTANA            NYMSTLFIRST METS NO-HITTER          ".
022200     03  FILLER PIC X(69) VALUE "20120815FELIX HERNANDEZ          SEATBRPERFECT GAME VS TAMPA BAY     ".
022300     03  FILLER PIC X(69) VALUE "20150609MAX SCHERZER             WSHPITNO-HITTER VS PITTSBURGH       ".
022400     03  FILLER PIC X(69) VALUE "20210409JOE MUSGROVE             SDPTEXFIRST PADRES NO-HITTER        ".
022500     03  FILLER PIC X(69) VALUE "20220429FOUR METS PITCHERS       NYMPHICOMBINED NO-HITTER            ".
022600     03  FILLER PIC X(69) VALUE "20240328RONEL BLANCO             HOUTOROPENING DAY NO-HITTER         ".
022700*
022800 01  NH-History-Redef       redefines NH-History-Literals.
022900     03  NH-Hist-Entry       occurs 104 times
023000                             indexed by NH-Hist-Ix.
023100         05  NH-HL-Date          pic 9(8).
023200         05  NH-HL-Pitcher       pic x(25).
023300         05  NH-HL-Team          pic x(3).
023400         05  NH-HL-Opponent      pic x(3).
023500         05  NH-HL-Notes         pic x(30).
023600*
023700*  Recent Sample - the short list of no-hitters pulled off the
023800*  league office wire feed each Monday and handed to Data
023900*  Collector for this run.  09/08/2026 nb - added under Ticket
024000*  AC-0981; this is a SEPARATE source from NH-History-Literals
024100*  above and rows may duplicate ones already carried there -
024200*  aa010 below merges both into the work table as-is.
024300*
024400 01  NH-Recent-Literals.
024500     03  FILLER PIC X(69) VALUE "20120421PHILIP HUMBER            CHWSEAPERFECT GAME AT SEATTLE       ".
024600     03  FILLER PIC X(69) VALUE "20120601JOHAN SANTANA            NYMSTLFIRST METS NO-HITTER          ".
024700     03  FILLER PIC X(69) VALUE "20120815FELIX HERNANDEZ          SEATBRPERFECT GAME VS TAMPA BAY     ".
024800     03  FILLER PIC X(69) VALUE "20150609MAX SCHERZER             WSHPITNO-HITTER VS PITTSBURGH       ".
024900     03  FILLER PIC X(69) VALUE "20210409JOE MUSGROVE             SDPTEXFIRST PADRES NO-HITTER        ".
025000     03  FILLER PIC X(69) VALUE "20220429FOUR METS PITCHERS       NYMPHICOMBINED NO-HITTER            ".
025100     03  FILLER PIC X(69) VALUE "20240328RONEL BLANCO             HOUTOROPENING DAY NO-HITTER         ".
025200     03  FILLER PIC X(69) VALUE "20100509DALLAS BRADEN            OAKTBRPERFECT GAME VS TAMPA BAY     ".
025300     03  FILLER PIC X(69) VALUE "20100529ROY HALLADAY             PHIFLAPERFECT GAME VS FLORIDA       ".
025400     03  FILLER PIC X(69) VALUE "20090723MARK BUEHRLE             CHWTBRPERFECT GAME VS TAMPA BAY     ".
025500*
025600 01  NH-Recent-Redef        redefines NH-Recent-Literals.
025700     03  NH-Recent-Entry     occurs 10 times
025800                             indexed by NH-Recent-Ix.
025900         05  NH-RL-Date          pic 9(8).
026000         05  NH-RL-Pitcher       pic x(25).
026100         05  NH-RL-Team          pic x(3).
026200         05  NH-RL-Opponent      pic x(3).
026300         05  NH-RL-Notes         pic x(30).
026400*
026500*  Work table - Data Collector merges the History and Recent
026600*  Sample sources into this array in aa010 below, then sorts,
026700*  writes and validates out of it.  Sized to 120 to leave head-
026800*  room over the 114 rows the two literal sources supply today.
026900*
027000 01  NH-Work-Table.
027100     03  NH-HE-Entry         occurs 120 times
027200                             indexed by NH-HE-Ix.
027300         05  NH-HE-Date          pic 9(8).
027400         05  NH-HE-Pitcher       pic x(25).
027500         05  NH-HE-Team          pic x(3).
027600         05  NH-HE-Opponent      pic x(3).
027700         05  NH-HE-Notes         pic x(30).
027800*
027900*  Work copy of one table entry, used as the compare/move area
028000*  for the straight insertion sort in aa020.
028100*
028200 01  WS-Sort-Work.
028300     03  WS-SW-Date          pic 9(8).
028400     03  WS-SW-Pitcher       pic x(25).
028500     03  WS-SW-Team          pic x(3).
028600     03  WS-SW-Opponent      pic x(3).
028700     03  WS-SW-Notes         pic x(30).
028800*
028900*  Print line for the end of run summary, laid out to 80 cols
029000*  landscape summary form (house standard SUM-1).
029100*
029200 01  WS-Summary-Line        pic x(80)   value spaces.
029300*
029400*  Alternate view of Today for the summary heading - gives
029500*  the run 3 REDEFINES between this program and the shared
029600*  date-work copybook below.
029700*
029800 01  WS-Today                           value zero.
029900     03  WS-Today-CCYY       pic 9(4).
030000     03  WS-Today-MM         pic 9(2).
030100     03  WS-Today-DD         pic 9(2).
030200 01  WS-Today-9  redefines WS-Today      pic 9(8).
030300*
030400 copy "nhdate.cob".
030500*
030600 procedure division.
030700*
030800 aa000-Main.
030900*****************
031000*
031100*  04/08/1988 nb - entry point, drives the whole collector run.
031200*
031300     move    zero            to WS-Rec-Cnt.
031400     move    zero            to WS-Blank-Cnt.
031500     move    zero            to WS-Dup-Cnt.
031600     move    zero            to WS-Tbl-Cnt.
031700     accept  WS-Today-9      from date yyyymmdd.
031800*
031900     perform aa010-Load-History thru aa010-Exit.
032000     perform aa020-Sort-History.
032100     perform aa030-Write-Master.
032200     perform aa040-Validate thru aa040-Exit.
032300     perform zz070-Print-Summary thru zz070-Exit.
032400*
032500     goback.
032600*
032700 aa010-Load-History.
032800***********************
032900*
033000*  09/08/2026 nb - Ticket AC-0981.  Merges the two sources
033100*  DATA-COLLECTOR is fed from - the WS-Hist-Cnt row History
033200*  table and the WS-Recent-Cnt row Recent Sample - into
033300*  NH-Work-Table, which is what aa020/aa030/aa040 below sort,
033400*  write and validate.  Recent Sample rows are appended after
033500*  History as-is; duplicates between the two are left in.
033600*
033700     perform  aa011-Load-One-Hist
033800              varying WS-Sub-1 from 1 by 1
033900              until    WS-Sub-1 > WS-Hist-Cnt.
034000     perform  aa012-Load-One-Recent
034100              varying WS-Sub-2 from 1 by 1
034200              until    WS-Sub-2 > WS-Recent-Cnt.
034300     move     WS-Hist-Cnt     to WS-Tbl-Cnt.
034400     add      WS-Recent-Cnt   to WS-Tbl-Cnt.
034500     go to aa010-Exit.
034600*
034700 aa011-Load-One-Hist.
034800     move     NH-HL-Date     (WS-Sub-1) to NH-HE-Date    (WS-Sub-1).
034900     move     NH-HL-Pitcher  (WS-Sub-1) to NH-HE-Pitcher (WS-Sub-1).
035000     move     NH-HL-Team     (WS-Sub-1) to NH-HE-Team    (WS-Sub-1).
035100     move     NH-HL-Opponent (WS-Sub-1) to NH-HE-Opponent(WS-Sub-1).
035200     move     NH-HL-Notes    (WS-Sub-1) to NH-HE-Notes   (WS-Sub-1).
035300*
035400 aa012-Load-One-Recent.
035500     compute  WS-Sub-3 = WS-Hist-Cnt + WS-Sub-2.
035600     move     NH-RL-Date     (WS-Sub-2) to NH-HE-Date    (WS-Sub-3).
035700     move     NH-RL-Pitcher  (WS-Sub-2) to NH-HE-Pitcher (WS-Sub-3).
035800     move     NH-RL-Team     (WS-Sub-2) to NH-HE-Team    (WS-Sub-3).
035900     move     NH-RL-Opponent (WS-Sub-2) to NH-HE-Opponent(WS-Sub-3).
036000     move     NH-RL-Notes    (WS-Sub-2) to NH-HE-Notes   (WS-Sub-3).
036100*
036200 aa010-Exit.
036300     exit.
036400*
036500 aa020-Sort-History.
036600***********************
036700*
036800*  Straight insertion sort of NH-Hist-Entry ascending by
036900*  NH-HE-Date.  Table is small (WS-Tbl-Cnt rows) so an O(n**2)
037000*  in-storage sort is plenty and avoids a SORT verb and its
037100*  scratch work file for a one-shot load program.
037200*  09/03/1991 rlk - fixed tied-date compare, see Changes.
037300*
037400     perform aa021-Sort-One-Key
037500               varying WS-Sub-1 from 2 by 1
037600               until WS-Sub-1 > WS-Tbl-Cnt.
037700     go to aa020-Exit.
037800*
037900 aa021-Sort-One-Key.
038000     move    NH-HE-Date    (WS-Sub-1) to WS-SW-Date.
038100     move    NH-HE-Pitcher (WS-Sub-1) to WS-SW-Pitcher.
038200     move    NH-HE-Team    (WS-Sub-1) to WS-SW-Team.
038300     move    NH-HE-Opponent(WS-Sub-1) to WS-SW-Opponent.
038400     move    NH-HE-Notes   (WS-Sub-1) to WS-SW-Notes.
038500     move    WS-Sub-1                 to WS-Sub-2.
038600     perform aa025-Shift-Down thru aa025-Shift-Down-Exit.
038700     move    WS-SW-Date      to NH-HE-Date    (WS-Sub-2).
038800     move    WS-SW-Pitcher   to NH-HE-Pitcher (WS-Sub-2).
038900     move    WS-SW-Team      to NH-HE-Team    (WS-Sub-2).
039000     move    WS-SW-Opponent  to NH-HE-Opponent(WS-Sub-2).
039100     move    WS-SW-Notes     to NH-HE-Notes   (WS-Sub-2).
039200*
039300 aa025-Shift-Down.
039400     if      WS-Sub-2 < 2
039500             go to aa025-Shift-Down-Exit.
039600     if      NH-HE-Date (WS-Sub-2 - 1) not > WS-SW-Date
039700             go to aa025-Shift-Down-Exit.
039800     move    NH-HE-Date    (WS-Sub-2 - 1) to NH-HE-Date    (WS-Sub-2).
039900     move    NH-HE-Pitcher (WS-Sub-2 - 1) to NH-HE-Pitcher (WS-Sub-2).
040000     move    NH-HE-Team    (WS-Sub-2 - 1) to NH-HE-Team    (WS-Sub-2).
040100     move    NH-HE-Opponent(WS-Sub-2 - 1) to NH-HE-Opponent(WS-Sub-2).
040200     move    NH-HE-Notes   (WS-Sub-2 - 1) to NH-HE-Notes   (WS-Sub-2).
040300     subtract 1              from WS-Sub-2.
040400     go to aa025-Shift-Down.
040500*
040600 aa025-Shift-Down-Exit.
040700     exit.
040800*
040900 aa020-Exit.
041000     exit.
041100*
041200 aa030-Write-Master.
041300***********************
041400*
041500*  Rebuilds NH-EVENT from the now-sorted table.
041600*
041700     open    output NH-Event-File.
041800     perform aa031-Write-One-Rec
041900               varying WS-Sub-1 from 1 by 1
042000               until WS-Sub-1 > WS-Tbl-Cnt.
042100     close   NH-Event-File.
042200     go to aa030-Exit.
042300*
042400 aa031-Write-One-Rec.
042500     move    NH-HE-Date    (WS-Sub-1) to NH-Date.
042600     move    NH-HE-Pitcher (WS-Sub-1) to NH-Pitcher.
042700     move    NH-HE-Team    (WS-Sub-1) to NH-Team.
042800     move    NH-HE-Opponent(WS-Sub-1) to NH-Opponent.
042900     move    NH-HE-Notes   (WS-Sub-1) to NH-Notes.
043000     write   NH-Event-Record.
043100     add     1 to WS-Rec-Cnt.
043200*
043300 aa030-Exit.
043400     exit.
043500*
043600 aa040-Validate.
043700***********************
043800*
043900*  22/11/1989 nb - counts, min/max date, blank-field and
044000*  duplicate-date checks added per Prod Control request
044100*  PC-114 (Ticket AC-0231).
044200*  11/01/1999 jds - Y2K boundary row (01/01/2000) confirmed to
044300*  compare correctly against the surrounding 1999/2000 rows,
044400*  see table block added 08/09/2001.
044500*
044600     perform aa041-Check-One-Row
044700               varying WS-Sub-1 from 1 by 1
044800               until WS-Sub-1 > WS-Tbl-Cnt.
044900     go to aa040-Exit.
045000*
045100 aa041-Check-One-Row.
045200     if      NH-HE-Date (WS-Sub-1) < WS-Low-Date
045300             move NH-HE-Date (WS-Sub-1) to WS-Low-Date.
045400     if      NH-HE-Date (WS-Sub-1) > WS-High-Date
045500             move NH-HE-Date (WS-Sub-1) to WS-High-Date.
045600     if      NH-HE-Pitcher (WS-Sub-1) = spaces
045700             add 1 to WS-Blank-Cnt
045800     else
045900     if      NH-HE-Team (WS-Sub-1) = spaces
046000             add 1 to WS-Blank-Cnt
046100     else
046200     if      NH-HE-Opponent(WS-Sub-1) = spaces
046300             add 1 to WS-Blank-Cnt.
046400     if      WS-Sub-1 = 1
046500             go to aa041-Exit.
046600     if      NH-HE-Date (WS-Sub-1) = NH-HE-Date (WS-Sub-1 - 1)
046700             add 1 to WS-Dup-Cnt.
046800*
046900 aa041-Exit.
047000     exit.
047100*
047200 aa040-Exit.
047300     exit.
047400*
047500 zz070-Print-Summary.
047600***********************
047700*
047800*  02/02/1995 nb - widened to 132 cols house summary standard.
047900*
048000     move    spaces          to WS-Summary-Line.
048100     string  "NH100  RUN " WS-Today-MM "/" WS-Today-DD "/"
048200             WS-Today-CCYY delimited by size
048300             into WS-Summary-Line.
048400     display WS-Summary-Line.
048500     display "  RECORDS WRITTEN....." WS-Rec-Cnt.
048600     display "  TABLE ENTRIES......." WS-Tbl-Cnt.
048700     display "  EARLIEST DATE......." WS-Low-Date.
048800     display "  LATEST   DATE......." WS-High-Date.
048900     display "  BLANK-FIELD COUNT...." WS-Blank-Cnt.
049000     display "  DUPLICATE-DATE COUNT." WS-Dup-Cnt.
049100*
049200 zz070-Exit.
049300     exit.
