000100****************************************************************
000200*                                                              *
000300*          No-Hitter Predictor Core / Prediction Driver        *
000400*                                                              *
000500*   Reads the Nohit Master into a working table, derives the  *
000600*   base-rate, monthly, date, decadal and recency factors,     *
000700*   CALLs the Weather, Pitcher-Form and Stadium Analysers,      *
000800*   evaluates every probable starting pitcher for the target   *
000900*   date, selects the best, computes the confidence band and   *
001000*   explanation text, prints the forecast report and CALLs     *
001100*   the Prediction Writer to file the result.                  *
001200*                                                              *
001300****************************************************************
001400*
001500 identification          division.
001600*===============================
001700*
001800 program-id.          nh500.
001900*
002000*    Author.          N Bryant, CDP.
002100*    Installation.    Applewood Computers.
002200*    Date-Written.    08/09/1988.
002300*    Date-Compiled.
002400*    Security.        Copyright (C) 1988-2026 & later,
002500*                     Applewood Computers.  Distributed under
002600*                     the GNU General Public License.  See the
002700*                     file COPYING for details.
002800*
002900*    Remarks.         Predictor-Core unit of the No-Hitter
003000*                     Forecast system.  Drives the whole daily
003100*                     run - the Weather, Pitcher-Form and
003200*                     Stadium Analysers are all CALLed from
003300*                     here, never run stand-alone.
003400*
003500*    Called Modules.  NH510  Weather Analyser.
003600*                     NH520  Pitcher-Form Analyser.
003700*                     NH530  Stadium Analyser.
003800*                     NH560  Prediction Writer.
003900*    Functions Used.  None.
004000*    Files Used.
004100*                     NH-EVENT.   Nohit Master (Input).
004200*                     NH-PITCH.   Probable Pitchers (Input).
004300*                     NH-REPORT.  Forecast Report (Output).
004400*
004500* Changes.
004600* 08/09/1988 nb  0.01.00 Created - base-rate, monthly, date
004700*                        and decadal factors, pitcher loop,
004800*                        report and prediction write.
004900* 14/03/1990 rlk 0.01.01 Recency adjustment added per Ticket
005000*                        AC-0289 - average-wait gap had been
005100*                        omitted from the first cut.
005200* 21/09/1992 nb  0.02.00 General fallback path added for days
005300*                        with no probable-pitcher file (off
005400*                        day / rainout re-run).  Ticket AC-0326.
005500* 06/07/1996 nb  0.02.01 Pitcher-stadium factor wired into the
005600*                        per-pitcher loop - previously used the
005700*                        general stadium factor for every
005800*                        pitcher, understating park effects.
005900* 30/11/1998 jds 0.02.02 YEAR 2000 REMEDIATION - date ordinal
006000*                        routine (aa075) reviewed for windowing
006100*                        assumptions, uses full CCYY throughout,
006200*                        NONE FOUND.  Y2K Cert. ref AC-Y2K-041.
006300* 12/02/2003 rlk 0.02.03 Explanation text wrap corrected for
006400*                        the 30-word case per Ticket AC-0511.
006500* 04/08/2026 nb  0.03.00 Ticket AC-0977 - re-platformed as the
006600*                        driver for the CALLed analyser suite;
006700*                        confidence band computed by closed
006800*                        form rather than the old repeated
006900*                        perturbation loop.
007000* 04/08/2026 nb  0.03.01 File-open failures on the Nohit Master
007100*                        and Pitch file now report the standard
007200*                        status text (copy nhmsgs.cpy) instead
007300*                        of failing silently.  Ticket AC-0978.
007400* 09/08/2026 nb  0.03.02 Ticket AC-0982 - today's precipitation
007500*                        flag from NH510 was never carried into
007600*                        the NH530 stadium-factor CALL, so the
007700*                        dome/retractable-roof rain rule never
007800*                        fired.  Added WX-Out-Precip to
007900*                        SF-In-Rain-Today ahead of both CALLs.
008000* 09/08/2026 nb  0.03.03 Ticket AC-0981 - NH-Hist-Table cap
008100*                        raised 92 to 120 to match NH100's
008200*                        widened Work-Table now that program
008300*                        can hand back more than 92 rows.
008400*
008500 environment             division.
008600*===============================
008700*
008800 copy "envdiv.cob".
008900*
009000 input-output            section.
009100 file-control.
009200 copy "selnohit.cob".
009300 copy "selpitch.cob".
009400 copy "selprint.cob".
009500*
009600 data                    division.
009700*===============================
009800*
009900 file section.
010000 copy "fdnohit.cob".
010100 copy "fdpitch.cob".
010200*
010300 fd  Print-File
010400     report is Forecast-Report.
010500*
010600 report section.
010700*----------------
010800 rd  Forecast-Report
010900     control      final
011000     page limit   58 lines
011100     heading      1
011200     first detail 4
011300     last  detail 54.
011400*
011500 01  RL-Page-Head       type page heading.
011600     03  line 1.
011700         05  col   1  pic x(30)
011800             value "NH500  NO-HITTER FORECASTER".
011900         05  col  46  pic x(16)  value "SECTION 1-FACTOR".
012000         05  col 100  pic x(11)  source WS-Rpt-Run-Date.
012100     03  line 2.
012200         05  col   1  pic x(20)  value "RUN DATE............".
012300         05  col  22  pic x(11)  source WS-Rpt-Run-Date.
012400         05  col  46  pic x(20)  value "TARGET DATE.........".
012500         05  col  67  pic x(11)  source WS-Rpt-Tgt-Date.
012600     03  line 3.
012700         05  col   1  pic x(132) value all "-".
012800*
012900 01  RL-Factor-Detail   type detail.
013000     03  line + 1.
013100         05  col   1  pic x(20)  source WS-Rpt-Fac-Name.
013200         05  col  25  pic zz9.999999
013300                                 source WS-Rpt-Fac-Value.
013400*
013500 01  RL-Pitcher-Head    type detail  line + 2.
013600     03  col   1  pic x(60)
013700         value "SECTION 2-PITCHER EVALUATION DETAIL".
013800*
013900 01  RL-Pitcher-Detail  type detail.
014000     03  line + 1.
014100         05  col   1  pic x(25)  source PP-Name.
014200         05  col  27  pic x(3)   source PP-Team.
014300         05  col  31  pic x(3)   source PP-Opponent.
014400         05  col  36  pic z9.99  source PP-ERA.
014500         05  col  43  pic 9.99   source PP-WHIP.
014600         05  col  49  pic z9.9   source PP-K9.
014700         05  col  55  pic 9      source PP-QStarts.
014800         05  col  59  pic 9.9999 source WS-Rpt-Pit-Fac.
014900         05  col  70  pic 9.9999 source WS-Rpt-Stad-Fac.
015000         05  col  81  pic zz9.9999
015100                                 source WS-Rpt-Comp-Pct.
015200         05  col  95  pic x(9)   source WS-Rpt-Sel-Flag.
015300*
015400 01  RL-Pred-Head       type detail  line + 2.
015500     03  col   1  pic x(40)  value "SECTION 3-PREDICTION".
015600*
015700 01  RL-Pred-Line1      type detail  line + 1.
015800     03  col   1  pic x(20)  value "PROBABILITY PCT.....".
015900     03  col  22  pic zz9.9999  source WS-Rpt-Prob-Pct.
016000     03  col  36  pic x(20)  value "95 PCT BAND.........".
016100     03  col  57  pic zz9.9999  source WS-Rpt-CI-Lower.
016200     03  col  68  pic x(1)   value "-".
016300     03  col  69  pic zz9.9999  source WS-Rpt-CI-Upper.
016400*
016500 01  RL-Pred-Line2      type detail  line + 1.
016600     03  col   1  pic x(20)  value "SELECTED PITCHER....".
016700     03  col  22  pic x(25)  source WS-Rpt-Sel-Pitcher.
016800     03  col  48  pic x(9)   value "VENUE...".
016900     03  col  58  pic x(30)  source WS-Rpt-Sel-Stadium.
017000*
017100 01  RL-Explain-Line    type detail  occurs 4 times  line + 1.
017200     03  col   1  pic x(120) source WS-Rpt-Explain-Wrap.
017300*
017400 01  RL-Totals          type control footing final  line + 2.
017500     03  line + 1.
017600         05  col   1  pic x(30)
017700             value "PITCHERS EVALUATED..........".
017800         05  col  32  pic zz9    source WS-Pit-Cnt.
017900     03  line + 1.
018000         05  col   1  pic x(30)
018100             value "SUM OF COMPOSED PROBS.......".
018200         05  col  32  pic zz9.9999
018300                                 source WS-Sum-Comp-Prob.
018400*
018500 working-storage section.
018600*-----------------------
018700 77  WS-Prog-Name        pic x(17)   value "nh500  (0.03.03)".
018800 77  NH-Event-Status     pic x(2)    value spaces.
018900 77  NH-Pitch-Status     pic x(2)    value spaces.
019000 77  Print-Status        pic x(2)    value spaces.
019100 77  WS-File-Msg         pic x(21)   value spaces.
019200 77  WS-Sub-1            pic 9(4)    comp    value zero.
019300 77  WS-Sub-2            pic 9(4)    comp    value zero.
019400 77  WS-Hist-Cnt         pic 9(4)    comp    value zero.
019500 77  WS-Pit-Cnt          pic 9(4)    comp    value zero.
019600 77  WS-Dec-Cnt          pic 9(4)    comp    value zero.
019700 77  WS-Season-Flag      pic x(1)    value "Y".
019800     88  WS-In-Season        value "Y".
019900     88  WS-Off-Season       value "N".
020000*
020100*  Base-rate work fields.
020200*
020300 77  WS-Total-Season-Days pic 9(5)   comp-3   value 27000.
020400 77  WS-Lambda            pic 9(1)v9(8) comp-3 value zero.
020500 77  WS-Lambda-Sq          pic 9(1)v9(8) comp-3 value zero.
020600 77  WS-Lambda-Cu          pic 9(1)v9(8) comp-3 value zero.
020700 77  WS-Base-Rate          pic 9(1)v9(6) comp-3 value zero.
020800*
020900*  Monthly-factor work fields - one bucket per season month,
021000*  April thru October.
021100*
021200 01  WS-Month-Table.
021300     03  WS-Mon-Entry  occurs 7 times indexed by WS-Mon-Ix.
021400         05  WS-ME-Month      pic 9(2).
021500         05  WS-ME-Count      pic 9(4)    comp.
021600         05  WS-ME-Factor     pic 9(2)v9(4) comp-3.
021700 77  WS-Expect-Per-Month  pic 9(3)v9(4) comp-3   value zero.
021800 77  WS-Month-Factor      pic 9(2)v9(4) comp-3   value 1.0.
021900*
022000*  Specific-date-factor work fields - the four flagged dates.
022100*
022200 01  WS-Spec-Date-Table.
022300     03  filler.
022400         05  filler pic 9(2) value 04.
022500         05  filler pic 9(2) value 27.
022600         05  filler pic 9(4) comp  value zero.
022700     03  filler.
022800         05  filler pic 9(2) value 05.
022900         05  filler pic 9(2) value 15.
023000         05  filler pic 9(4) comp  value zero.
023100     03  filler.
023200         05  filler pic 9(2) value 09.
023300         05  filler pic 9(2) value 20.
023400         05  filler pic 9(4) comp  value zero.
023500     03  filler.
023600         05  filler pic 9(2) value 09.
023700         05  filler pic 9(2) value 28.
023800         05  filler pic 9(4) comp  value zero.
023900 01  WS-Spec-Date-Redef redefines WS-Spec-Date-Table.
024000     03  WS-SD-Entry  occurs 4 times indexed by WS-SD-Ix.
024100         05  WS-SDE-MM       pic 9(2).
024200         05  WS-SDE-DD       pic 9(2).
024300         05  WS-SDE-Count    pic 9(4)    comp.
024400 77  WS-Avg-Per-Day       pic 9(3)v9(4) comp-3   value zero.
024500 77  WS-Date-Factor       pic 9(2)v9(4) comp-3   value 1.0.
024600*
024700*  Decadal-weight work fields - distinct decades present in
024800*  the history, dedup'd as the table loads.
024900*
025000 01  WS-Decade-Table.
025100     03  WS-Dec-Entry  occurs 20 times indexed by WS-Dec-Ix.
025200         05  WS-DE-Decade     pic 9(4).
025300         05  WS-DE-Raw-Wgt    pic 9v9(6)  comp-3.
025400 77  WS-Cur-Decade        pic 9(4)         value zero.
025500 77  WS-Sum-Raw-Wgt        pic 9(2)v9(6) comp-3   value zero.
025600 77  WS-Decade-Factor      pic 9(1)v9(6) comp-3   value 1.0.
025700 77  WS-Dec-Gap            pic s9(4)               value zero.
025800 77  WS-Dec-K              pic 9(2)      comp      value zero.
025900 77  WS-Dec-Found          pic x(1)                value "N".
026000     88  WS-Decade-Found       value "Y".
026100*
026200*  Recency-adjustment work fields.
026300*
026400 77  WS-Last-Ordinal       pic 9(7)      comp      value zero.
026500 77  WS-Target-Ordinal     pic 9(7)      comp      value zero.
026600 77  WS-Prior-Ordinal      pic 9(7)      comp      value zero.
026700 77  WS-Days-Since-Last    pic 9(5)v9    comp-3    value 1.0.
026800 77  WS-Sum-Gaps           pic 9(7)      comp      value zero.
026900 77  WS-Gap-Cnt            pic 9(4)      comp      value zero.
027000 77  WS-Avg-Wait           pic 9(4)v9    comp-3    value zero.
027100 77  WS-Recency-Factor     pic 9(1)v9(4) comp-3    value 1.0.
027200 77  WS-Found-Prior        pic x(1)                value "N".
027300     88  WS-Have-Prior-Evt     value "Y".
027400*
027500*  Gregorian proleptic day-ordinal work fields - epoch 1601 so
027600*  every date in the run range gives a positive ordinal.  Same
027700*  leap-year correction the old actuarial-interest routine
027800*  used (thru/100 plus thru/400), restated for calendar days
027900*  instead of interest periods.
028000*
028100 77  WS-Ord-Years          pic 9(4)      comp      value zero.
028200 77  WS-Ord-Leaps          pic 9(4)      comp      value zero.
028300 77  WS-Ord-Result         pic 9(7)      comp      value zero.
028400 01  WS-Ord-Date           pic 9(8).
028500 01  WS-Ord-Date-Parts redefines WS-Ord-Date.
028600     03  WS-ODP-CCYY        pic 9(4).
028700     03  WS-ODP-MM          pic 9(2).
028800     03  WS-ODP-DD          pic 9(2).
028900 01  WS-Cume-Days-Table.
029000     03  filler pic 9(3)    value 000.
029100     03  filler pic 9(3)    value 031.
029200     03  filler pic 9(3)    value 059.
029300     03  filler pic 9(3)    value 090.
029400     03  filler pic 9(3)    value 120.
029500     03  filler pic 9(3)    value 151.
029600     03  filler pic 9(3)    value 181.
029700     03  filler pic 9(3)    value 212.
029800     03  filler pic 9(3)    value 243.
029900     03  filler pic 9(3)    value 273.
030000     03  filler pic 9(3)    value 304.
030100     03  filler pic 9(3)    value 334.
030200 01  WS-Cume-Days-Redef redefines WS-Cume-Days-Table.
030300     03  WS-Cume-Days   pic 9(3)  occurs 12 times.
030400 77  WS-Leap-Flag          pic x(1)                value "N".
030500     88  WS-Is-Leap-Year       value "Y".
030600*
030700*  Pitcher-loop work fields.
030800*
030900 77  WS-Pitcher-Factor     pic 9(1)v9(4) comp-3    value 1.0.
031000 77  WS-Stadium-Factor     pic 9(1)v9(4) comp-3    value 1.0.
031100 77  WS-Comp-Prob          pic 9(1)v9(6) comp-3    value zero.
031200 77  WS-Best-Prob          pic 9(1)v9(6) comp-3    value zero.
031300 77  WS-Sum-Comp-Prob      pic 9(2)v9(4) comp-3    value zero.
031400 77  WS-Fallback-Flag      pic x(1)                value "N".
031500     88  WS-Use-Fallback       value "Y".
031600*
031700*  Quick-look split of the QStarts/K9 combined check digit used
031800*  in the pitcher-factor cascade - same digit-split trick the
031900*  Stadium Analyser uses for its altitude fast path.
032000*
032100 01  WS-Hot-Work           pic 9(2).
032200 01  WS-Hot-Split redefines WS-Hot-Work.
032300     03  WS-HS-Era-Flag        pic 9(1).
032400     03  WS-HS-Whip-Flag       pic 9(1).
032500*
032600*  Best-pitcher holding area - copied from PITCH-REC when a
032700*  new best-so-far is found.
032800*
032900 01  WS-Best-Pitcher.
033000     03  WS-BP-Name         pic x(25).
033100     03  WS-BP-Team         pic x(3).
033200     03  WS-BP-Opponent     pic x(3).
033300     03  WS-BP-ERA          pic 9(2)v99.
033400     03  WS-BP-WHIP         pic 9(1)v99.
033500     03  WS-BP-K9           pic 9(2)v9.
033600     03  WS-BP-QStarts      pic 9(1).
033700     03  WS-BP-Pit-Fac      pic 9(1)v9(4).
033800     03  WS-BP-Stad-Fac     pic 9(1)v9(4).
033900     03  WS-BP-Stadium      pic x(30).
034000*
034100*  Confidence-band and final result work fields.
034200*
034300 77  WS-CI-Lower           pic 9(1)v9(4) comp-3    value zero.
034400 77  WS-CI-Upper           pic 9(1)v9(4) comp-3    value zero.
034500*
034600*  Month-name lookup, April thru October, used by the
034700*  explanation builder and the factor-summary report line.
034800*
034900 01  WS-Month-Name-Table.
035000     03  filler pic x(10) value "April     ".
035100     03  filler pic x(10) value "May       ".
035200     03  filler pic x(10) value "June      ".
035300     03  filler pic x(10) value "July      ".
035400     03  filler pic x(10) value "August    ".
035500     03  filler pic x(10) value "September ".
035600     03  filler pic x(10) value "October   ".
035700 01  WS-Month-Name-Redef redefines WS-Month-Name-Table.
035800     03  WS-MN-Entry    pic x(10)  occurs 7 times.
035900 77  WS-Month-Name         pic x(10)               value spaces.
036000*
036100*  Explanation text assembly area.
036200*
036300 77  WS-Explain            pic x(200)              value spaces.
036400 77  WS-Explain-Len        pic 9(3)    comp         value zero.
036500 01  WS-Explain-Wrap-Table.
036600     03  WS-EW-Line  pic x(120) occurs 4 times indexed by WS-EW-Ix.
036700*
036800*  Report driving work fields.
036900*
037000 77  WS-Rpt-Run-Date       pic x(11)               value spaces.
037100 77  WS-Rpt-Tgt-Date       pic x(11)               value spaces.
037200 77  WS-Rpt-Fac-Name       pic x(20)               value spaces.
037300 77  WS-Rpt-Fac-Value      pic 9(2)v9(6) comp-3    value zero.
037400 77  WS-Rpt-Pit-Fac        pic 9(1)v9(4) comp-3    value zero.
037500 77  WS-Rpt-Stad-Fac       pic 9(1)v9(4) comp-3    value zero.
037600 77  WS-Rpt-Comp-Pct       pic 9(2)v9(4) comp-3    value zero.
037700 77  WS-Rpt-Sel-Flag       pic x(9)                value spaces.
037800 77  WS-Rpt-Prob-Pct       pic 9(2)v9(4) comp-3    value zero.
037900 77  WS-Rpt-CI-Lower       pic 9(2)v9(4) comp-3    value zero.
038000 77  WS-Rpt-CI-Upper       pic 9(2)v9(4) comp-3    value zero.
038100 77  WS-Rpt-Sel-Pitcher    pic x(25)               value spaces.
038200 77  WS-Rpt-Sel-Stadium    pic x(30)               value spaces.
038300 77  WS-Rpt-Explain-Wrap   pic x(120)              value spaces.
038400*
038500*  Working copy of Today, split for the report heading date.
038600*
038700 01  WS-Today                          value zero.
038800     03  WS-Today-CCYY       pic 9(4).
038900     03  WS-Today-MM         pic 9(2).
039000     03  WS-Today-DD         pic 9(2).
039100 01  WS-Today-9 redefines WS-Today      pic 9(8).
039200*
039300*  History table loaded from NH-EVENT, ordered ascending as
039400*  read (the master is already sorted by NH100).
039500*  09/08/2026 nb - Ticket AC-0981, cap raised 92 to 120 to match
039600*  NH100's Work-Table capacity now the history/recent-sample
039700*  merge can hand back more than 92 rows.
039800*
039900 01  NH-Hist-Table.
040000     03  NH-Hist-Entry occurs 120 times indexed by NH-Hist-Ix.
040100         05  NH-HE-Date         pic 9(8).
040200         05  NH-HE-Pitcher      pic x(25).
040300         05  NH-HE-Team         pic x(3).
040400         05  NH-HE-Opponent     pic x(3).
040500         05  NH-HE-Notes        pic x(30).
040600*
040700 copy "nhdate.cob".
040800 copy "nhlink.cob".
040900 copy "nhwthr.cob".
041000 copy "nhform.cob".
041100 copy "nhstfc.cob".
041200 copy "nhdcml.cob".
041300*
041400*  Local build area for the record handed to the Prediction
041500*  Writer - shaped exactly like NH-PRED-RECORD but never
041600*  written directly, only passed on the CALL.
041700*
041800 01  WS-New-Pred.
041900     03  WS-NP-Date          pic 9(8).
042000     03  WS-NP-Prob-Pct      pic 9(3)v9999.
042100     03  WS-NP-CI-Lower      pic 9(3)v9999.
042200     03  WS-NP-CI-Upper      pic 9(3)v9999.
042300     03  WS-NP-Pitcher       pic x(25).
042400     03  WS-NP-Team          pic x(3).
042500     03  WS-NP-Opponent      pic x(3).
042600     03  WS-NP-Stadium       pic x(30).
042700     03  WS-NP-F-Base        pic 9(1)v9(6).
042800     03  WS-NP-F-Month       pic 9(2)v9(4).
042900     03  WS-NP-F-Date        pic 9(2)v9(4).
043000     03  WS-NP-F-Decade      pic 9(1)v9(6).
043100     03  WS-NP-F-Recency     pic 9(1)v9(4).
043200     03  WS-NP-F-Weather     pic 9(1)v9(4).
043300     03  WS-NP-F-Pitcher     pic 9(1)v9(4).
043400     03  WS-NP-F-Stadium     pic 9(1)v9(4).
043500     03  WS-NP-Explain       pic x(200).
043600     03  filler              pic x(4).
043700*
043800*  Fixed reference venue used for the general (fallback-path)
043900*  weather and stadium calls - the Yankees are the house's
044000*  long-standing "default" club for any report that needs one
044100*  team and none is otherwise supplied.
044200*
044300 77  WS-Reference-Team     pic x(3)    value "NYY".
044400*
044500 procedure division.
044600*
044700 aa000-Main.
044800*****************
044900*
045000*  08/09/1988 nb - entry point, drives the whole predictor run.
045100*  Ticket AC-0977 - target date is today's system date; the
045200*  scheduler (JCL, not this program) is what decides which day
045300*  to run for.
045400*
045500     accept   WS-Today-9      from date yyyymmdd.
045600     move     WS-Today-9      to NH-Target-Date.
045700     move     zero            to WS-Sum-Comp-Prob.
045800     move     zero            to WS-Pit-Cnt.
045900*
046000     perform  aa005-Check-Season thru aa005-Exit.
046100     if       WS-Off-Season
046200              perform zz090-Print-Off-Season thru zz090-Exit
046300              goback.
046400*
046500     perform  aa010-Load-History      thru aa010-Exit.
046600     perform  aa030-Compute-Base-Rate.
046700     perform  aa040-Compute-Monthly.
046800     perform  aa050-Compute-Date-Factor.
046900     perform  aa060-Compute-Decade-Factor thru aa060-Exit.
047000     perform  aa070-Compute-Recency   thru aa070-Exit.
047100     perform  aa080-Call-Weather.
047200*
047300     perform  aa090-Open-Pitcher-File thru aa090-Exit.
047400     if       WS-Pit-Cnt = zero
047500              move "Y" to WS-Fallback-Flag
047600              perform aa095-Fallback-Path thru aa095-Exit
047700     else
047800              move "N" to WS-Fallback-Flag.
047900*
048000     perform  aa110-Compute-Confidence.
048100     perform  aa120-Build-Explanation thru aa120-Exit.
048200     perform  aa130-Print-Report      thru aa130-Exit.
048300     perform  aa140-Call-Writer.
048400*
048500     goback.
048600*
048700 aa005-Check-Season.
048800***********************
048900*
049000*  21/09/1992 nb - season check moved ahead of every other
049100*  paragraph so an off-season run does no needless work.
049200*
049300     move     "Y"             to WS-Season-Flag.
049400     if       NH-TD-MM < 4 or NH-TD-MM > 10
049500              move "N"        to WS-Season-Flag.
049600*
049700 aa005-Exit.
049800     exit.
049900*
050000 zz090-Print-Off-Season.
050100***********************
050200*
050300     display  "NH500 - OFF-SEASON, NO PREDICTION".
050400*
050500 zz090-Exit.
050600     exit.
050700*
050800 aa010-Load-History.
050900***********************
051000*
051100*  Loads the Nohit Master (already sorted ascending by date)
051200*  straight into NH-Hist-Table - no re-sort needed here.
051300*
051400     move     zero            to WS-Hist-Cnt.
051500     open     input NH-Event-File.
051600     copy     "nhmsgs.cpy" replacing ==MSG== by ==WS-File-Msg==
051700                                      ==STATUS== by
051800                                      ==NH-Event-Status==.
051900     if       NH-Event-Status not = "00"
052000              display "NH500 - NOHIT MASTER OPEN " WS-File-Msg
052100              go to aa010-Exit.
052200*
052300     perform  aa011-Read-One-Event
052400               until NH-Event-Status = "10".
052500     close    NH-Event-File.
052600*
052700 aa010-Exit.
052800     exit.
052900*
053000 aa011-Read-One-Event.
053100     read     NH-Event-File
053200         at end     move "10" to NH-Event-Status
053300         not at end perform aa012-Store-One-Event.
053400*
053500 aa012-Store-One-Event.
053600     if       WS-Hist-Cnt not < 120
053700              go to aa012-Exit.
053800     add      1 to WS-Hist-Cnt.
053900     set      NH-Hist-Ix      to WS-Hist-Cnt.
054000     move     NH-Date         to NH-HE-Date    (NH-Hist-Ix).
054100     move     NH-Pitcher      to NH-HE-Pitcher (NH-Hist-Ix).
054200     move     NH-Team         to NH-HE-Team    (NH-Hist-Ix).
054300     move     NH-Opponent     to NH-HE-Opponent(NH-Hist-Ix).
054400     move     NH-Notes        to NH-HE-Notes   (NH-Hist-Ix).
054500*
054600 aa012-Exit.
054700     exit.
054800*
054900 aa030-Compute-Base-Rate.
055000***********************
055100*
055200*  base-rate = 1 - e**(-lambda), 3-term Taylor series, good to
055300*  6 places for the small lambda this table ever produces.
055400*
055500     compute  WS-Lambda    rounded =
055600              WS-Hist-Cnt / WS-Total-Season-Days.
055700     compute  WS-Lambda-Sq rounded = WS-Lambda * WS-Lambda.
055800     compute  WS-Lambda-Cu rounded = WS-Lambda-Sq * WS-Lambda.
055900     compute  WS-Base-Rate rounded =
056000              WS-Lambda - (WS-Lambda-Sq / 2) +
056100              (WS-Lambda-Cu / 6).
056200*
056300 aa040-Compute-Monthly.
056400***********************
056500*
056600*  Builds the 7-bucket season-month count table then derives
056700*  each month's factor against the expected-per-month figure.
056800*  Target month's factor is left in WS-Month-Factor for the
056900*  pitcher-loop multiply.
057000*
057100     perform  aa041-Init-Month-Bucket
057200               varying WS-Mon-Ix from 1 by 1
057300               until WS-Mon-Ix > 7.
057400     perform  aa042-Tally-One-Event
057500               varying WS-Sub-1 from 1 by 1
057600               until WS-Sub-1 > WS-Hist-Cnt.
057700     compute  WS-Expect-Per-Month rounded =
057800              WS-Hist-Cnt / 7.
057900     move     1.0             to WS-Month-Factor.
058000     if       NH-TD-MM < 4 or NH-TD-MM > 10
058100              go to aa040-Exit.
058200     if       WS-Expect-Per-Month = zero
058300              go to aa040-Exit.
058400     perform  aa043-Factor-One-Bucket
058500               varying WS-Mon-Ix from 1 by 1
058600               until WS-Mon-Ix > 7.
058700*
058800 aa040-Exit.
058900     exit.
059000*
059100 aa041-Init-Month-Bucket.
059200     compute  WS-ME-Month (WS-Mon-Ix) = WS-Mon-Ix + 3.
059300     move     zero            to WS-ME-Count (WS-Mon-Ix).
059400     move     1.0             to WS-ME-Factor(WS-Mon-Ix).
059500*
059600 aa042-Tally-One-Event.
059700     move     NH-HE-Date(WS-Sub-1) to NH-Work-Date.
059800     if       NH-WD-MM < 4 or NH-WD-MM > 10
059900              go to aa042-Exit.
060000     set      WS-Mon-Ix       to NH-WD-MM.
060100     subtract 3               from WS-Mon-Ix.
060200     add      1 to WS-ME-Count(WS-Mon-Ix).
060300*
060400 aa042-Exit.
060500     exit.
060600*
060700 aa043-Factor-One-Bucket.
060800     if       WS-ME-Count(WS-Mon-Ix) = zero
060900              move zero       to WS-ME-Factor(WS-Mon-Ix)
061000     else
061100              compute WS-ME-Factor(WS-Mon-Ix) rounded =
061200                      WS-ME-Count(WS-Mon-Ix) /
061300                      WS-Expect-Per-Month.
061400     if       WS-ME-Month(WS-Mon-Ix) = NH-TD-MM
061500              move WS-ME-Factor(WS-Mon-Ix) to WS-Month-Factor.
061600*
061700 aa050-Compute-Date-Factor.
061800***********************
061900*
062000*  Only the four flagged month/day pairs get a factor other
062100*  than 1.0, and even those never go below 1.0.
062200*
062300     move     1.0             to WS-Date-Factor.
062400     perform  aa051-Match-Special-Date
062500               varying WS-SD-Ix from 1 by 1
062600               until WS-SD-Ix > 4.
062700     compute  WS-Avg-Per-Day rounded = WS-Hist-Cnt / 365.
062800     if       WS-Avg-Per-Day = zero
062900              go to aa050-Exit.
063000     perform  aa052-Check-Target-Date.
063100*
063200 aa050-Exit.
063300     exit.
063400*
063500 aa051-Match-Special-Date.
063600     move     zero            to WS-SDE-Count(WS-SD-Ix).
063700     perform  aa0511-Count-One-Event
063800               varying WS-Sub-1 from 1 by 1
063900               until WS-Sub-1 > WS-Hist-Cnt.
064000*
064100 aa0511-Count-One-Event.
064200     move     NH-HE-Date(WS-Sub-1) to NH-Work-Date.
064300     if       NH-WD-MM = WS-SDE-MM(WS-SD-Ix)
064400              and NH-WD-DD = WS-SDE-DD(WS-SD-Ix)
064500              add 1 to WS-SDE-Count(WS-SD-Ix).
064600*
064700 aa052-Check-Target-Date.
064800     perform  aa0521-Test-One-Special
064900               varying WS-SD-Ix from 1 by 1
065000               until WS-SD-Ix > 4.
065100*
065200 aa0521-Test-One-Special.
065300     if       NH-TD-MM not = WS-SDE-MM(WS-SD-Ix)
065400              or NH-TD-DD not = WS-SDE-DD(WS-SD-Ix)
065500              go to aa0521-Exit.
065600     compute  WS-Date-Factor rounded =
065700              WS-SDE-Count(WS-SD-Ix) / WS-Avg-Per-Day.
065800     if       WS-Date-Factor < 1.0
065900              move 1.0        to WS-Date-Factor.
066000*
066100 aa0521-Exit.
066200     exit.
066300*
066400 aa060-Compute-Decade-Factor.
066500***********************
066600*
066700*  Builds the distinct-decades-present table (dedup on the
066800*  fly), computes the raw e**(-k/5) weight for each via the
066900*  pre-built lookup table (copy nhdcml.cob), normalizes, and
067000*  leaves the current decade's normalized weight in
067100*  WS-Decade-Factor - or 1.0 if the current decade never
067200*  shows up in the history at all.
067300*
067400     move     zero            to WS-Dec-Cnt.
067500     compute  WS-Cur-Decade = (NH-TD-CCYY / 10) * 10.
067600     perform  aa061-Add-One-Decade
067700               varying WS-Sub-1 from 1 by 1
067800               until WS-Sub-1 > WS-Hist-Cnt.
067900     move     zero            to WS-Sum-Raw-Wgt.
068000     perform  aa062-Sum-One-Decade
068100               varying WS-Dec-Ix from 1 by 1
068200               until WS-Dec-Ix > WS-Dec-Cnt.
068300     move     1.0             to WS-Decade-Factor.
068400     move     "N"             to WS-Dec-Found.
068500     if       WS-Sum-Raw-Wgt = zero
068600              go to aa060-Exit.
068700     perform  aa063-Apply-One-Decade
068800               varying WS-Dec-Ix from 1 by 1
068900               until WS-Dec-Ix > WS-Dec-Cnt.
069000*
069100 aa060-Exit.
069200     exit.
069300*
069400 aa061-Add-One-Decade.
069500***********************
069600*
069700*  Dedup guard - only add a decade to the table the first time
069800*  it is seen among the history events, capped at 20 distinct
069900*  decades (comfortably above the range the table can hold).
070000*
070100     move     NH-HE-Date(WS-Sub-1) to NH-Work-Date.
070200     compute  WS-Ord-Years = (NH-WD-CCYY / 10) * 10.
070300     move     "N"             to WS-Dec-Found.
070400     perform  aa0611-Look-For-Decade
070500               varying WS-Dec-Ix from 1 by 1
070600               until WS-Dec-Ix > WS-Dec-Cnt
070700                  or WS-Decade-Found.
070800     if       WS-Decade-Found
070900              go to aa061-Exit.
071000     if       WS-Dec-Cnt not < 20
071100              go to aa061-Exit.
071200     add      1 to WS-Dec-Cnt.
071300     set      WS-Dec-Ix       to WS-Dec-Cnt.
071400     move     WS-Ord-Years    to WS-DE-Decade(WS-Dec-Ix).
071500*
071600 aa061-Exit.
071700     exit.
071800*
071900 aa0611-Look-For-Decade.
072000     if       WS-DE-Decade(WS-Dec-Ix) = WS-Ord-Years
072100              move "Y" to WS-Dec-Found.
072200*
072300 aa062-Sum-One-Decade.
072400***********************
072500*
072600*  Decade gaps are always a multiple of 10 years, so k, the
072700*  index into the pre-built weight table, is simply the gap
072800*  divided by 10 - see remarks in nhdcml.cob.
072900*
073000     compute  WS-Dec-Gap = WS-Cur-Decade - WS-DE-Decade(WS-Dec-Ix).
073100     if       WS-Dec-Gap < 0
073200              move zero       to WS-Dec-Gap.
073300     divide   WS-Dec-Gap by 10 giving WS-Dec-K.
073400     if       WS-Dec-K > 15
073500              move 15 to WS-Dec-K.
073600     set      WS-Dec-Ix       to WS-Dec-Ix.
073700     move     NH-Decade-Wgt(WS-Dec-K + 1) to WS-DE-Raw-Wgt(WS-Dec-Ix).
073800     add      WS-DE-Raw-Wgt(WS-Dec-Ix)    to WS-Sum-Raw-Wgt.
073900*
074000 aa063-Apply-One-Decade.
074100     if       WS-DE-Decade(WS-Dec-Ix) not = WS-Cur-Decade
074200              go to aa063-Exit.
074300     move     "Y"             to WS-Dec-Found.
074400     compute  WS-Decade-Factor rounded =
074500              WS-DE-Raw-Wgt(WS-Dec-Ix) / WS-Sum-Raw-Wgt.
074600*
074700 aa063-Exit.
074800     exit.
074900*
075000 aa070-Compute-Recency.
075100***********************
075200*
075300*  14/03/1990 rlk - added per Ticket AC-0289.  Finds the most
075400*  recent event strictly before the target date, converts both
075500*  to Gregorian day-ordinals (aa075) and computes the average
075600*  gap between consecutive history events for the comparison.
075700*
075800     move     "N"             to WS-Found-Prior.
075900     move     zero            to WS-Prior-Ordinal.
076000     perform  aa071-Find-Prior-Event
076100               varying WS-Sub-1 from 1 by 1
076200               until WS-Sub-1 > WS-Hist-Cnt.
076300*
076400     move     1.0             to WS-Days-Since-Last.
076500     if       not WS-Have-Prior-Evt
076600              go to aa072-Compute-Avg-Wait.
076700     move     NH-Target-Date  to WS-Ord-Date.
076800     perform  aa075-Date-To-Ordinal thru aa075-Exit.
076900     move     WS-Ord-Result   to WS-Target-Ordinal.
077000     compute  WS-Days-Since-Last =
077100              WS-Target-Ordinal - WS-Prior-Ordinal.
077200*
077300 aa072-Compute-Avg-Wait.
077400     move     zero            to WS-Sum-Gaps.
077500     move     zero            to WS-Gap-Cnt.
077600     if       WS-Hist-Cnt < 2
077700              go to aa073-Apply-Recency.
077800     perform  aa074-Add-One-Gap
077900               varying WS-Sub-1 from 2 by 1
078000               until WS-Sub-1 > WS-Hist-Cnt.
078100     if       WS-Gap-Cnt = zero
078200              go to aa073-Apply-Recency.
078300     compute  WS-Avg-Wait rounded = WS-Sum-Gaps / WS-Gap-Cnt.
078400*
078500 aa073-Apply-Recency.
078600     move     1.0             to WS-Recency-Factor.
078700     if       WS-Avg-Wait = zero
078800              go to aa070-Exit.
078900     if       WS-Days-Since-Last not > WS-Avg-Wait
079000              go to aa070-Exit.
079100     compute  WS-Recency-Factor rounded = 1 +
079200              (((WS-Days-Since-Last - WS-Avg-Wait) /
079300                 WS-Avg-Wait) * 0.1).
079400     if       WS-Recency-Factor > 2.0
079500              move 2.0        to WS-Recency-Factor.
079600*
079700 aa070-Exit.
079800     exit.
079900*
080000 aa071-Find-Prior-Event.
080100***********************
080200*
080300*  Walks the whole table (small, 92 rows max) rather than
080400*  breaking out early on the first date under target - the
080500*  table is not guaranteed to stop exactly at the boundary
080600*  once trimmed by a future maintenance pass, so this keeps
080700*  the highest qualifying ordinal seen.
080800*
080900     if       NH-HE-Date(WS-Sub-1) not < NH-Target-Date
081000              go to aa071-Exit.
081100     move     NH-HE-Date(WS-Sub-1) to WS-Ord-Date.
081200     perform  aa075-Date-To-Ordinal thru aa075-Exit.
081300     if       WS-Ord-Result not > WS-Prior-Ordinal
081400              go to aa071-Exit.
081500     move     WS-Ord-Result   to WS-Prior-Ordinal.
081600     move     "Y"             to WS-Found-Prior.
081700*
081800 aa071-Exit.
081900     exit.
082000*
082100 aa074-Add-One-Gap.
082200     move     NH-HE-Date(WS-Sub-1 - 1) to WS-Ord-Date.
082300     perform  aa075-Date-To-Ordinal thru aa075-Exit.
082400     move     WS-Ord-Result            to WS-Ord-Years.
082500     move     NH-HE-Date(WS-Sub-1)     to WS-Ord-Date.
082600     perform  aa075-Date-To-Ordinal thru aa075-Exit.
082700     compute  WS-Ord-Result = WS-Ord-Result - WS-Ord-Years.
082800     add      WS-Ord-Result   to WS-Sum-Gaps.
082900     add      1               to WS-Gap-Cnt.
083000*
083100 aa075-Date-To-Ordinal.
083200***********************
083300*
083400*  Proleptic Gregorian day count from an 1601 epoch - same
083500*  thru/100/thru/400 leap correction the old actuarial
083600*  interest routine used, restated here for calendar days
083700*  instead of interest periods.  Result is always positive
083800*  for any date this suite will ever see.
083900*
084000     compute  WS-Ord-Years = WS-ODP-CCYY - 1601.
084100     compute  WS-Ord-Leaps =
084200              (WS-Ord-Years / 4) - (WS-Ord-Years / 100)
084300                                 + (WS-Ord-Years / 400).
084400     compute  WS-Ord-Result =
084500              (WS-Ord-Years * 365) + WS-Ord-Leaps +
084600              WS-Cume-Days(WS-ODP-MM) + WS-ODP-DD.
084700*
084800*  Add the leap day itself when the target month falls after
084900*  February in a leap year.
085000*
085100     move     "N"             to WS-Leap-Flag.
085200     divide   WS-ODP-CCYY by 4   giving WS-Ord-Leaps
085300                                 remainder WS-Ord-Leaps.
085400     if       WS-Ord-Leaps = zero
085500              move "Y"        to WS-Leap-Flag.
085600     divide   WS-ODP-CCYY by 100 giving WS-Ord-Leaps
085700                                 remainder WS-Ord-Leaps.
085800     if       WS-Ord-Leaps = zero
085900              move "N"        to WS-Leap-Flag.
086000     divide   WS-ODP-CCYY by 400 giving WS-Ord-Leaps
086100                                 remainder WS-Ord-Leaps.
086200     if       WS-Ord-Leaps = zero
086300              move "Y"        to WS-Leap-Flag.
086400     if       WS-Is-Leap-Year and WS-ODP-MM > 2
086500              add 1           to WS-Ord-Result.
086600*
086700 aa075-Exit.
086800     exit.
086900*
087000 aa080-Call-Weather.
087100***********************
087200*
087300*  Loads the CALL table (team+date, one row per history event)
087400*  and gets back the target-day weather plus the aggregated
087500*  pattern factor in one CALL.
087600*
087700     move     WS-Hist-Cnt     to WX-In-Table-Count.
087800     perform  aa081-Load-Weather-Row
087900               varying WS-Sub-1 from 1 by 1
088000               until WS-Sub-1 > WS-Hist-Cnt.
088100     move     WS-Reference-Team to WX-In-Team.
088200     move     NH-Target-Date    to WX-In-Date.
088300     call     "nh510"         using NH-Weather-Link.
088400*
088500 aa081-Load-Weather-Row.
088600     move     NH-HE-Team(WS-Sub-1) to WX-In-Table-Teams(WS-Sub-1).
088700     move     NH-HE-Date(WS-Sub-1) to WX-In-Table-Dates(WS-Sub-1).
088800*
088900 aa090-Open-Pitcher-File.
089000***********************
089100*
089200*  Simply counts how many probable-pitcher rows exist for the
089300*  target date - the per-pitcher loop itself is driven from
089400*  aa100 on a second pass, since a probability computation is
089500*  needed for every row before the best can be chosen.
089600*
089700     move     zero            to WS-Pit-Cnt.
089800     move     zero            to WS-Sum-Comp-Prob.
089900     move     zero            to WS-Best-Prob.
090000     move     spaces          to WS-Best-Pitcher.
090100     open     input NH-Pitch-File.
090200     copy     "nhmsgs.cpy" replacing ==MSG== by ==WS-File-Msg==
090300                                      ==STATUS== by
090400                                      ==NH-Pitch-Status==.
090500     if       NH-Pitch-Status not = "00"
090600              display "NH500 - PITCH FILE OPEN " WS-File-Msg
090700              go to aa090-Exit.
090800*
090900     perform  aa091-Read-And-Evaluate
091000               until NH-Pitch-Status = "10".
091100     close    NH-Pitch-File.
091200*
091300 aa090-Exit.
091400     exit.
091500*
091600 aa091-Read-And-Evaluate.
091700     read     NH-Pitch-File
091800         at end     move "10" to NH-Pitch-Status
091900         not at end perform aa100-Evaluate-One-Pitcher
092000                               thru aa100-Exit.
092100*
092200 aa100-Evaluate-One-Pitcher.
092300***********************
092400*
092500*  06/07/1996 nb - pitcher-specific and pitcher-stadium
092600*  factors both computed per real probable pitcher, replacing
092700*  the general factors that used to be shared by every row.
092800*
092900     add      1 to WS-Pit-Cnt.
093000     perform  aa101-Compute-Pitcher-Factor.
093100     move     WX-Out-Precip   to SF-In-Rain-Today.
093200     move     "S"             to SF-In-Function.
093300     move     PP-Team         to SF-In-Team.
093400     call     "nh530"         using NH-Stad-Link.
093500     move     SF-Out-Factor   to WS-Stadium-Factor.
093600*
093700     compute  WS-Comp-Prob rounded =
093800              WS-Base-Rate    * WS-Month-Factor  *
093900              WS-Date-Factor  * WS-Decade-Factor *
094000              WS-Recency-Factor * WX-Out-Factor  *
094100              WS-Pitcher-Factor * WS-Stadium-Factor.
094200     if       WS-Comp-Prob < 0.0001
094300              move 0.0001     to WS-Comp-Prob.
094400     if       WS-Comp-Prob > 0.25
094500              move 0.25       to WS-Comp-Prob.
094600     add      WS-Comp-Prob    to WS-Sum-Comp-Prob.
094700*
094800     move     "         "     to WS-Rpt-Sel-Flag.
094900     if       WS-Comp-Prob > WS-Best-Prob
095000              move WS-Comp-Prob  to WS-Best-Prob
095100              move PP-Name       to WS-BP-Name
095200              move PP-Team       to WS-BP-Team
095300              move PP-Opponent   to WS-BP-Opponent
095400              move PP-ERA        to WS-BP-ERA
095500              move PP-WHIP       to WS-BP-WHIP
095600              move PP-K9         to WS-BP-K9
095700              move PP-QStarts    to WS-BP-QStarts
095800              move WS-Pitcher-Factor to WS-BP-Pit-Fac
095900              move WS-Stadium-Factor to WS-BP-Stad-Fac
096000              move SF-Out-Stadium-Name to WS-BP-Stadium
096100              move "SELECTED"    to WS-Rpt-Sel-Flag.
096200*
096300     move     WS-Pitcher-Factor  to WS-Rpt-Pit-Fac.
096400     move     WS-Stadium-Factor  to WS-Rpt-Stad-Fac.
096500     compute  WS-Rpt-Comp-Pct rounded = WS-Comp-Prob * 100.
096600     perform  aa105-Print-Pitcher-Line.
096700*
096800 aa100-Exit.
096900     exit.
097000*
097100 aa101-Compute-Pitcher-Factor.
097200***********************
097300*
097400*  Pitcher-specific factor, straight threshold cascade against
097500*  the real probable-pitcher fields - this is NOT the general
097600*  pitcher-form factor computed by nh520, which is only used
097700*  on the no-pitchers fallback path.
097800*
097900     move     1.0             to WS-Pitcher-Factor.
098000     move     zero            to WS-Hot-Work.
098100*
098200     if       PP-ERA not > 2.5
098300              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.5
098400              move 1 to WS-HS-Era-Flag
098500     else
098600     if       PP-ERA not > 3.5
098700              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.2
098800     else
098900     if       PP-ERA not < 5.0
099000              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 0.7.
099100*
099200     if       PP-WHIP not > 1.0
099300              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.4
099400              move 1 to WS-HS-Whip-Flag
099500     else
099600     if       PP-WHIP not > 1.2
099700              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.1
099800     else
099900     if       PP-WHIP not < 1.5
100000              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 0.8.
100100*
100200     if       PP-K9 not < 10.0
100300              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.3
100400     else
100500     if       PP-K9 not < 8.5
100600              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.1
100700     else
100800     if       PP-K9 not > 6.5
100900              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 0.9.
101000*
101100     if       PP-QStarts not < 2
101200              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.2
101300     else
101400     if       PP-QStarts = zero
101500              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 0.9.
101600*
101700*  Hot-streak bonus - the quick-look digit-split flags above
101800*  are already set when ERA and WHIP both qualify, so the test
101900*  here is just the two flags plus the quality-starts check.
102000*
102100     if       WS-HS-Era-Flag = 1 and WS-HS-Whip-Flag = 1
102200              and PP-QStarts not < 2
102300              compute WS-Pitcher-Factor = WS-Pitcher-Factor * 1.3.
102400*
102500     if       WS-Pitcher-Factor < 0.5
102600              move 0.5        to WS-Pitcher-Factor.
102700     if       WS-Pitcher-Factor > 3.0
102800              move 3.0        to WS-Pitcher-Factor.
102900*
103000 aa105-Print-Pitcher-Line.
103100     generate RL-Pitcher-Detail.
103200*
103300 aa095-Fallback-Path.
103400***********************
103500*
103600*  21/09/1992 nb - no probable-pitcher rows for the target
103700*  date.  Falls back to the general pitcher-form factor (one
103800*  CALL to nh520 against the whole history table) and the
103900*  general stadium factor (one CALL to nh530 for the fixed
104000*  reference team), composed with a tighter clamp.
104100*
104200     move     WS-Hist-Cnt     to PF-In-Table-Count.
104300     perform  aa096-Load-Form-Row
104400               varying WS-Sub-1 from 1 by 1
104500               until WS-Sub-1 > WS-Hist-Cnt.
104600     call     "nh520"         using NH-Form-Link.
104700*
104800     move     WX-Out-Precip     to SF-In-Rain-Today.
104900     move     "P"             to SF-In-Function.
105000     move     WS-Reference-Team to SF-In-Ref-Team.
105100     move     WS-Hist-Cnt       to SF-In-Table-Count.
105200     perform  aa097-Load-Stad-Row
105300               varying WS-Sub-1 from 1 by 1
105400               until WS-Sub-1 > WS-Hist-Cnt.
105500     call     "nh530"         using NH-Stad-Link.
105600*
105700     compute  WS-Comp-Prob rounded =
105800              WS-Base-Rate    * WS-Month-Factor  *
105900              WS-Date-Factor  * WS-Decade-Factor *
106000              WS-Recency-Factor * WX-Out-Factor  *
106100              PF-Out-Factor   * SF-Out-Factor.
106200     if       WS-Comp-Prob < 0.0005
106300              move 0.0005     to WS-Comp-Prob.
106400     if       WS-Comp-Prob > 0.15
106500              move 0.15       to WS-Comp-Prob.
106600     move     WS-Comp-Prob    to WS-Best-Prob.
106700     add      WS-Comp-Prob    to WS-Sum-Comp-Prob.
106800     move     PF-Out-Factor   to WS-BP-Pit-Fac.
106900     move     SF-Out-Factor   to WS-BP-Stad-Fac.
107000     move     SF-Out-Stadium-Name to WS-BP-Stadium.
107100     move     spaces          to WS-BP-Name WS-BP-Team
107200                                  WS-BP-Opponent.
107300     move     zero            to WS-BP-ERA WS-BP-WHIP
107400                                  WS-BP-K9 WS-BP-QStarts.
107500*
107600 aa095-Exit.
107700     exit.
107800*
107900 aa096-Load-Form-Row.
108000     move     NH-HE-Pitcher(WS-Sub-1) to
108100              PF-In-Table-Pitcher(WS-Sub-1).
108200     move     NH-HE-Date(WS-Sub-1)    to
108300              PF-In-Table-Date(WS-Sub-1).
108400*
108500 aa097-Load-Stad-Row.
108600     move     NH-HE-Team(WS-Sub-1)    to
108700              SF-In-Table-Teams(WS-Sub-1).
108800*
108900 aa110-Compute-Confidence.
109000***********************
109100*
109200*  Deterministic closed-form equivalent of the reference
109300*  1000-draw perturbation, per the spec's own sanction of the
109400*  formula below in place of the Monte Carlo loop.
109500*
109600     compute  WS-CI-Lower rounded = WS-Best-Prob * 0.804.
109700     compute  WS-CI-Upper rounded = WS-Best-Prob * 1.196.
109800     if       WS-CI-Lower < 0.001
109900              move 0.001      to WS-CI-Lower.
110000     if       WS-CI-Lower > 0.1
110100              move 0.1        to WS-CI-Lower.
110200     if       WS-CI-Upper < 0.001
110300              move 0.001      to WS-CI-Upper.
110400     if       WS-CI-Upper > 0.1
110500              move 0.1        to WS-CI-Upper.
110600     compute  WS-CI-Lower = WS-CI-Lower * 100.
110700     compute  WS-CI-Upper = WS-CI-Upper * 100.
110800*
110900 aa120-Build-Explanation.
111000***********************
111100*
111200*  12/02/2003 rlk - wrap correction, Ticket AC-0511.  Builds
111300*  the semicolon-joined clause text per spec order, then wraps
111400*  it into 4 report lines of 120 characters each.
111500*
111600     move     spaces          to WS-Explain.
111700     set      WS-Mon-Ix       to NH-TD-MM.
111800     subtract 3               from WS-Mon-Ix.
111900     move     WS-MN-Entry(WS-Mon-Ix) to WS-Month-Name.
112000*
112100     if       WS-Use-Fallback
112200              string "General forecast - no probable "
112300                     "pitchers on file for target date"
112400                     delimited by size into WS-Explain
112500              go to aa121-Continue-Clauses.
112600*
112700     string   WS-BP-Name delimited by size
112800              " (" delimited by size
112900              WS-BP-Team delimited by size
113000              " vs " delimited by size
113100              WS-BP-Opponent delimited by size
113200              ") selected as highest probability pitcher"
113300                     delimited by size
113400              into WS-Explain.
113500*
113600     if       WS-BP-ERA not > 2.5
113700              string WS-Explain delimited by size
113800                     "; excellent recent form (ERA "
113900                     delimited by size
114000                     into WS-Explain
114100     else
114200     if       WS-BP-ERA not > 3.5
114300              string WS-Explain delimited by size
114400                     "; solid recent form (ERA "
114500                     delimited by size
114600                     into WS-Explain
114700     else
114800     if       WS-BP-ERA not < 5.0
114900              string WS-Explain delimited by size
115000                     "; struggling recently (ERA "
115100                     delimited by size
115200                     into WS-Explain.
115300*
115400     if       WS-BP-ERA not > 3.5 or WS-BP-ERA not < 5.0
115500              string WS-Explain delimited by size
115600                     WS-BP-ERA delimited by size
115700                     ")" delimited by size
115800                     into WS-Explain.
115900*
116000     if       WS-BP-QStarts not < 2
116100              string WS-Explain delimited by size
116200                     "; consistent with " delimited by size
116300                     WS-BP-QStarts delimited by size
116400                     "/3 quality starts" delimited by size
116500                     into WS-Explain.
116600*
116700 aa121-Continue-Clauses.
116800     if       WS-Month-Factor > 1.1
116900              string WS-Explain delimited by size
117000                     "; " delimited by size
117100                     WS-Month-Name delimited by size
117200                     "historically favors no-hitters"
117300                             delimited by size
117400                     into WS-Explain
117500     else
117600     if       WS-Month-Factor < 0.9
117700              string WS-Explain delimited by size
117800                     "; " delimited by size
117900                     WS-Month-Name delimited by size
118000                     "historically less favorable"
118100                             delimited by size
118200                     into WS-Explain.
118300*
118400     if       WS-Date-Factor > 1.1
118500              string WS-Explain delimited by size
118600                     "; " delimited by size
118700                     WS-Month-Name delimited by size
118800                     NH-TD-DD delimited by size
118900                     " is historically significant"
119000                             delimited by size
119100                     into WS-Explain.
119200*
119300     if       WS-Recency-Factor > 1.1
119400              string WS-Explain delimited by size
119500                     "; longer than average since last "
119600                     "no-hitter" delimited by size
119700                     into WS-Explain.
119800*
119900     if       WX-Data-Available
120000              if       WX-Out-Factor > 1.1
120100                       string WS-Explain delimited by size
120200                              "; favorable weather conditions"
120300                              delimited by size
120400                              into WS-Explain
120500              else
120600              if       WX-Out-Factor < 0.9
120700                       string WS-Explain delimited by size
120800                              "; challenging weather "
120900                              "conditions" delimited by size
121000                              into WS-Explain.
121100*
121200     if       WS-BP-Stad-Fac > 1.1
121300              string WS-Explain delimited by size
121400                     "; pitcher-friendly stadium environment"
121500                             delimited by size
121600                     into WS-Explain
121700     else
121800     if       WS-BP-Stad-Fac < 0.9
121900              string WS-Explain delimited by size
122000                     "; hitter-friendly stadium environment"
122100                             delimited by size
122200                     into WS-Explain.
122300*
122400     move     spaces          to WS-Explain-Wrap-Table.
122500     move     WS-Explain(1:120)   to WS-EW-Line(1).
122600     move     WS-Explain(121:80)  to WS-EW-Line(2).
122700*
122800 aa120-Exit.
122900     exit.
123000*
123100 aa130-Print-Report.
123200***********************
123300*
123400*  02/02/1995-style house report standard - 132 columns, page
123500*  heading carries the run/target date, then the three
123600*  sections and the audit-total footing.
123700*
123800     string   WS-Today-MM "/" WS-Today-DD "/" WS-Today-CCYY
123900                     delimited by size into WS-Rpt-Run-Date.
124000     string   NH-TD-MM "/" NH-TD-DD "/" NH-TD-CCYY
124100                     delimited by size into WS-Rpt-Tgt-Date.
124200*
124300     open     output Print-File.
124400     initiate Forecast-Report.
124500*
124600     move     "Base Rate"        to WS-Rpt-Fac-Name.
124700     move     WS-Base-Rate       to WS-Rpt-Fac-Value.
124800     generate RL-Factor-Detail.
124900     move     "Monthly Factor"   to WS-Rpt-Fac-Name.
125000     move     WS-Month-Factor    to WS-Rpt-Fac-Value.
125100     generate RL-Factor-Detail.
125200     move     "Date Factor"      to WS-Rpt-Fac-Name.
125300     move     WS-Date-Factor     to WS-Rpt-Fac-Value.
125400     generate RL-Factor-Detail.
125500     move     "Decadal Weight"   to WS-Rpt-Fac-Name.
125600     move     WS-Decade-Factor   to WS-Rpt-Fac-Value.
125700     generate RL-Factor-Detail.
125800     move     "Recency Adj"      to WS-Rpt-Fac-Name.
125900     move     WS-Recency-Factor  to WS-Rpt-Fac-Value.
126000     generate RL-Factor-Detail.
126100     move     "Weather Factor"   to WS-Rpt-Fac-Name.
126200     move     WX-Out-Factor      to WS-Rpt-Fac-Value.
126300     generate RL-Factor-Detail.
126400*
126500     generate RL-Pitcher-Head.
126600*
126700     move     WS-Best-Prob       to WS-Rpt-Prob-Pct.
126800     compute  WS-Rpt-Prob-Pct rounded = WS-Best-Prob * 100.
126900     move     WS-CI-Lower        to WS-Rpt-CI-Lower.
127000     move     WS-CI-Upper        to WS-Rpt-CI-Upper.
127100     move     WS-BP-Name         to WS-Rpt-Sel-Pitcher.
127200     move     WS-BP-Stadium      to WS-Rpt-Sel-Stadium.
127300     generate RL-Pred-Head.
127400     generate RL-Pred-Line1.
127500     generate RL-Pred-Line2.
127600*
127700     move     WS-EW-Line(1)      to WS-Rpt-Explain-Wrap.
127800     generate RL-Explain-Line.
127900     move     WS-EW-Line(2)      to WS-Rpt-Explain-Wrap.
128000     generate RL-Explain-Line.
128100*
128200     terminate Forecast-Report.
128300     close    Print-File.
128400*
128500 aa130-Exit.
128600     exit.
128700*
128800 aa140-Call-Writer.
128900***********************
129000*
129100*  Builds the record shape the Prediction Writer expects and
129200*  hands it off on the CALL - nh560 owns the rolling store, not
129300*  this program.
129400*
129500     move     NH-Target-Date     to WS-NP-Date.
129600     compute  WS-NP-Prob-Pct rounded = WS-Best-Prob * 100.
129700     move     WS-CI-Lower        to WS-NP-CI-Lower.
129800     move     WS-CI-Upper        to WS-NP-CI-Upper.
129900     move     WS-BP-Name         to WS-NP-Pitcher.
130000     move     WS-BP-Team         to WS-NP-Team.
130100     move     WS-BP-Opponent     to WS-NP-Opponent.
130200     move     WS-BP-Stadium      to WS-NP-Stadium.
130300     move     WS-Base-Rate       to WS-NP-F-Base.
130400     move     WS-Month-Factor    to WS-NP-F-Month.
130500     move     WS-Date-Factor     to WS-NP-F-Date.
130600     move     WS-Decade-Factor   to WS-NP-F-Decade.
130700     move     WS-Recency-Factor  to WS-NP-F-Recency.
130800     move     WX-Out-Factor      to WS-NP-F-Weather.
130900     move     WS-BP-Pit-Fac      to WS-NP-F-Pitcher.
131000     move     WS-BP-Stad-Fac     to WS-NP-F-Stadium.
131100     move     WS-Explain         to WS-NP-Explain.
131200*
131300     call     "nh560"         using WS-New-Pred.
131400*
131500*  04/08/2026 nb - informational trace of who called whom,
131600*  same NH-Calling-Data block the analyser CALLs share, useful
131700*  when operations traces a bad run back thru the chain.
131800*
131900     move     "nh500   "      to NH-Caller.
132000     move     "nh560   "      to NH-Called.
