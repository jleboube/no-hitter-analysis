000100****************************************************************
000200*                                                              *
000300*          Pitcher-Form Analyser Subprogram                    *
000400*                                                              *
000500*   CALLed from nh500.  Simulates each historical event's      *
000600*   starting pitcher's five preceding starts, aggregates the   *
000700*   recent-3/last-5 pattern statistics and the form percentile *
000800*   thresholds, and computes the general (fallback-path)       *
000900*   pitcher-form factor.                                       *
001000*                                                              *
001100****************************************************************
001200*
001300 identification          division.
001400*===============================
001500*
001600 program-id.          nh520.
001700*
001800*    Author.          N Bryant, CDP.
001900*    Installation.    Applewood Computers.
002000*    Date-Written.    18/08/1988.
002100*    Date-Compiled.
002200*    Security.        Copyright (C) 1988-2026 & later,
002300*                     Applewood Computers.  Distributed under
002400*                     the GNU General Public License.  See the
002500*                     file COPYING for details.
002600*
002700*    Remarks.         Pitcher-Form-Analyzer unit of the
002800*                     No-Hitter Forecast system.  Recent-start
002900*                     lines are simulated, not read from a live
003000*                     stats feed - see the seed formula below.
003100*
003200*    Called Modules.  None.
003300*    Functions Used.  None.
003400*    Files Used.      None - all data passed on linkage.
003500*
003600* Changes.
003700* 18/08/1988 nb  0.01.00 Created - 5-start LCG simulation and
003800*                        recent-3/last-5 aggregation.
003900* 21/03/1991 rlk 0.01.01 Added nearest-rank percentile routine
004000*                        for the 4 form thresholds, replacing
004100*                        the fixed-cutoff table used since
004200*                        first release.  Ticket AC-0301.
004300* 09/09/1995 nb  0.02.00 Widened pattern table to 130 events to
004400*                        match the enlarged history master.
004500* 30/11/1998 jds 0.02.01 YEAR 2000 REMEDIATION - seed formula
004600*                        confirmed to use full CCYYMMDD dates
004700*                        throughout.  Y2K Cert. ref AC-Y2K-041.
004800* 04/08/2026 nb  0.03.00 Ticket AC-0977 - rewritten as a
004900*                        stand-alone CALLed module for the new
005000*                        Predictor Core.
005100*
005200 environment             division.
005300*===============================
005400*
005500 copy "envdiv.cob".
005600*
005700 data                    division.
005800*===============================
005900*
006000 working-storage section.
006100*-----------------------
006200 77  WS-Prog-Name        pic x(17)   value "nh520  (0.03.00)".
006300 77  WS-Seed             pic 9(9)    comp.
006400 77  WS-Seed-Low-4       redefines WS-Seed
006500                             pic 9(4)    comp.
006600 77  WS-Rand-Raw         pic 9(9)    comp.
006700 77  WS-Rand-4           pic 9(4)    comp.
006800 77  WS-Div-Junk         pic 9(9)    comp.
006900 77  WS-Sub-1            pic 9(4)    comp.
007000 77  WS-Sub-2            pic 9(4)    comp.
007100 77  WS-Rank-Sub         pic 9(4)    comp.
007200 77  WS-Digit-Sum        pic 9(4)    comp.
007300*
007400*  One-byte view of a pitcher-name letter, folded into the LCG
007500*  seed the same way the team code is folded in nh510.
007600*
007700 01  WS-Byte-View.
007800     03  WS-Byte-Char        pic x.
007900 01  WS-Byte-Num redefines WS-Byte-View
008000                             pic 9(3)    binary-char unsigned.
008100*
008200*  Split view of the event date currently being seeded - the
008300*  month is folded into the seed below for extra spread across
008400*  events sharing a pitcher.
008500*
008600 01  WS-Event-Date-Work      value zero.
008700     03  WS-EDW-Date         pic 9(8).
008800 01  WS-Event-Date-Split redefines WS-Event-Date-Work.
008900     03  WS-EDS-CCYY         pic 9(4).
009000     03  WS-EDS-MM           pic 9(2).
009100     03  WS-EDS-DD           pic 9(2).
009200*
009300*  Per-start work area for whichever of the 5 preceding starts
009400*  is currently being drawn.
009500*
009600 01  WS-Start-Work.
009700     03  WS-ST-Streak-N      pic 9(4)    comp-3.
009800     03  WS-ST-Streak-D      pic 9(4)    comp-3.
009900     03  WS-ST-Innings       pic 9(1)v9  comp-3.
010000     03  WS-ST-Hits          pic s9(3)   comp-3.
010100     03  WS-ST-Walks         pic s9(3)   comp-3.
010200     03  WS-ST-Strikeouts    pic s9(3)   comp-3.
010300     03  WS-ST-Earned-Runs   pic s9(3)   comp-3.
010400     03  WS-ST-ERA           pic 9(2)v99 comp-3.
010500     03  WS-ST-WHIP          pic 9(1)v99 comp-3.
010600     03  WS-ST-K9            pic 9(2)v9  comp-3.
010700*
010800*  Accumulators for the recent-3 and last-5 aggregate for
010900*  whichever event is currently being processed.
011000*
011100 01  WS-Event-Agg.
011200     03  WS-EA-R3-IP         pic 9(3)v9  comp-3.
011300     03  WS-EA-R3-H          pic 9(4)    comp-3.
011400     03  WS-EA-R3-BB         pic 9(4)    comp-3.
011500     03  WS-EA-R3-K          pic 9(4)    comp-3.
011600     03  WS-EA-R3-ER         pic 9(4)    comp-3.
011700     03  WS-EA-R3-QS         pic 9(1)    comp.
011800     03  WS-EA-L5-IP         pic 9(3)v9  comp-3.
011900     03  WS-EA-L5-H          pic 9(4)    comp-3.
012000     03  WS-EA-L5-BB         pic 9(4)    comp-3.
012100     03  WS-EA-L5-ER         pic 9(4)    comp-3.
012200*
012300*  Running totals across all events, for the pattern averages.
012400*
012500 01  WS-Pattern-Tot.
012600     03  WS-PT-Sum-ERA       pic 9(6)v99 comp-3.
012700     03  WS-PT-Sum-WHIP      pic 9(6)v99 comp-3.
012800     03  WS-PT-Sum-K9        pic 9(6)v9  comp-3.
012900*
013000*  Sort-work copies of the recent-3 arrays, used only inside
013100*  the nearest-rank percentile routine so the caller's tables
013200*  are left in event order.
013300*
013400 01  WS-Rank-Table.
013500     03  WS-RT-ERA   occurs 130 times pic 9(2)v99  comp-3.
013600     03  WS-RT-WHIP  occurs 130 times pic 9(1)v99  comp-3.
013700     03  WS-RT-K9    occurs 130 times pic 9(2)v9   comp-3.
013800     03  WS-RT-QS    occurs 130 times pic 9(1)      comp.
013900 01  WS-Rank-Swap.
014000     03  WS-RS-ERA           pic 9(2)v99 comp-3.
014100     03  WS-RS-WHIP          pic 9(1)v99 comp-3.
014200     03  WS-RS-K9            pic 9(2)v9  comp-3.
014300     03  WS-RS-QS            pic 9(1)     comp.
014400*
014500 linkage section.
014600*----------------
014700 copy "nhform.cob".
014800*
014900 procedure division using NH-Form-Link.
015000*
015100 aa000-Main.
015200*****************
015300*
015400*  18/08/1988 nb - entry point.  Simulates every event's
015500*  5 preceding starts, aggregates the patterns and thresholds,
015600*  then (fallback path only) the general factor.
015700*
015800     move    zero            to WS-PT-Sum-ERA.
015900     move    zero            to WS-PT-Sum-WHIP.
016000     move    zero            to WS-PT-Sum-K9.
016100*
016200     if      PF-In-Table-Count = zero
016300             move "N" to PF-Out-Available
016400             move 1.0000 to PF-Out-Factor
016500             go to aa000-Exit.
016600*
016700     move    "Y"             to PF-Out-Available.
016800     perform aa010-Simulate-5-Starts
016900               varying WS-Sub-1 from 1 by 1
017000               until WS-Sub-1 > PF-In-Table-Count.
017100*
017200     perform aa030-Aggregate-Patterns thru aa030-Exit.
017300     perform aa040-Compute-General-Factor.
017400*
017500 aa000-Exit.
017600     goback.
017700*
017800 aa010-Simulate-5-Starts.
017900***********************
018000*
018100*  For pitcher/date at WS-Sub-1: simulate the 5 preceding
018200*  starts (i=1 most recent .. i=5 oldest), building the
018300*  recent-3 (i=1..3) and last-5 (i=1..5) aggregates for the
018400*  event.
018500*
018600     perform aa011-Set-Seed.
018700     move    zero            to WS-EA-R3-IP  WS-EA-R3-H
018800                                 WS-EA-R3-BB  WS-EA-R3-K
018900                                 WS-EA-R3-ER  WS-EA-R3-QS
019000                                 WS-EA-L5-IP  WS-EA-L5-H
019100                                 WS-EA-L5-BB  WS-EA-L5-ER.
019200*
019300     perform aa012-One-Start
019400               varying WS-Sub-2 from 1 by 1
019500               until WS-Sub-2 > 5.
019600*
019700*  Per-event recent-3 aggregate: ERA = ER*9/IP, WHIP=(H+BB)/IP,
019800*  K/9 = K*9/IP.
019900*
020000     if      WS-EA-R3-IP > zero
020100             compute WS-RT-ERA(WS-Sub-1)  rounded =
020200                     (WS-EA-R3-ER * 9) / WS-EA-R3-IP
020300             compute WS-RT-WHIP(WS-Sub-1) rounded =
020400                     (WS-EA-R3-H + WS-EA-R3-BB) / WS-EA-R3-IP
020500             compute WS-RT-K9(WS-Sub-1)   rounded =
020600                     (WS-EA-R3-K * 9) / WS-EA-R3-IP
020700     else
020800             move zero to WS-RT-ERA(WS-Sub-1)
020900             move zero to WS-RT-WHIP(WS-Sub-1)
021000             move zero to WS-RT-K9(WS-Sub-1).
021100     move    WS-EA-R3-QS     to WS-RT-QS(WS-Sub-1).
021200*
021300     move    WS-RT-ERA(WS-Sub-1)   to PF-R3-ERA(WS-Sub-1).
021400     move    WS-RT-WHIP(WS-Sub-1)  to PF-R3-WHIP(WS-Sub-1).
021500     move    WS-RT-K9(WS-Sub-1)    to PF-R3-K9(WS-Sub-1).
021600     move    WS-RT-QS(WS-Sub-1)    to PF-R3-QS(WS-Sub-1).
021700*
021800     if      WS-EA-L5-IP > zero
021900             compute PF-L5-ERA(WS-Sub-1)  rounded =
022000                     (WS-EA-L5-ER * 9) / WS-EA-L5-IP
022100             compute PF-L5-WHIP(WS-Sub-1) rounded =
022200                     (WS-EA-L5-H + WS-EA-L5-BB) / WS-EA-L5-IP
022300     else
022400             move zero to PF-L5-ERA(WS-Sub-1)
022500             move zero to PF-L5-WHIP(WS-Sub-1).
022600*
022700     add     WS-RT-ERA(WS-Sub-1)   to WS-PT-Sum-ERA.
022800     add     WS-RT-WHIP(WS-Sub-1)  to WS-PT-Sum-WHIP.
022900     add     WS-RT-K9(WS-Sub-1)    to WS-PT-Sum-K9.
023000*
023100 aa011-Set-Seed.
023200*
023300*  Seed folds the 25-char pitcher name (first 8 letters only,
023400*  trailing spaces contribute zero) and the event date.
023500*
023600     move    zero            to WS-Digit-Sum.
023700     perform aa0111-Fold-One-Letter
023800               varying WS-Rank-Sub from 1 by 1
023900               until WS-Rank-Sub > 8.
024000     move    PF-In-Table-Date(WS-Sub-1) to WS-EDW-Date.
024100     compute WS-Seed =
024200             (WS-EDW-Date * 37 + WS-Digit-Sum + WS-EDS-MM).
024300*
024400 aa0111-Fold-One-Letter.
024500     move    PF-In-Table-Pitcher(WS-Sub-1)(WS-Rank-Sub:1)
024600             to WS-Byte-Char.
024700     add     WS-Byte-Num     to WS-Digit-Sum.
024800*
024900 aa012-One-Start.
025000*
025100*  i = WS-Sub-2 (1 = most recent).  streak = (6-i)/6.
025200*
025300     compute WS-ST-Streak-N = 6 - WS-Sub-2.
025400     move    6               to WS-ST-Streak-D.
025500*
025600     perform aa013-Next-Draw.
025700     compute WS-ST-Innings = 5.0 + (WS-Rand-4 * 3.0 / 9999).
025800*
025900     perform aa013-Next-Draw.
026000     compute WS-ST-Hits =
026100             3 + (WS-Rand-4 * 6 / 9999)
026200             - ((2 * WS-ST-Streak-N) / WS-ST-Streak-D).
026300     if      WS-ST-Hits < 1
026400             move 1 to WS-ST-Hits.
026500*
026600     perform aa013-Next-Draw.
026700     compute WS-ST-Walks =
026800             1 + (WS-Rand-4 * 3 / 9999)
026900             - (WS-ST-Streak-N / WS-ST-Streak-D).
027000     if      WS-ST-Walks < 0
027100             move 0 to WS-ST-Walks.
027200*
027300     perform aa013-Next-Draw.
027400     compute WS-ST-Strikeouts =
027500             4 + (WS-Rand-4 * 8 / 9999)
027600             + ((2 * WS-ST-Streak-N) / WS-ST-Streak-D).
027700     if      WS-ST-Strikeouts < 3
027800             move 3 to WS-ST-Strikeouts.
027900*
028000     perform aa013-Next-Draw.
028100     compute WS-ST-Earned-Runs =
028200             ((WS-ST-Hits + WS-ST-Walks) *
028300              (0.1 + (WS-Rand-4 * 0.3 / 9999)))
028400             - ((0.2 * WS-ST-Streak-N) / WS-ST-Streak-D).
028500     if      WS-ST-Earned-Runs < 0
028600             move 0 to WS-ST-Earned-Runs.
028700*
028800     if      WS-Sub-2 <= 3
028900             add WS-ST-Innings     to WS-EA-R3-IP
029000             add WS-ST-Hits        to WS-EA-R3-H
029100             add WS-ST-Walks       to WS-EA-R3-BB
029200             add WS-ST-Strikeouts  to WS-EA-R3-K
029300             add WS-ST-Earned-Runs to WS-EA-R3-ER
029400             if  WS-ST-Innings >= 6.0 and WS-ST-Earned-Runs <= 3
029500                 add 1 to WS-EA-R3-QS.
029600*
029700     add     WS-ST-Innings       to WS-EA-L5-IP.
029800     add     WS-ST-Hits          to WS-EA-L5-H.
029900     add     WS-ST-Walks         to WS-EA-L5-BB.
030000     add     WS-ST-Earned-Runs   to WS-EA-L5-ER.
030100*
030200 aa013-Next-Draw.
030300     compute WS-Rand-Raw = (WS-Seed * 31821 + 13849).
030400     move    WS-Rand-Raw     to WS-Seed.
030500     divide  WS-Rand-Raw by 10000 giving WS-Div-Junk
030600             remainder WS-Rand-4.
030700*
030800 aa030-Aggregate-Patterns.
030900***********************
031000*
031100*  Averages across all events, then the 4 nearest-rank
031200*  thresholds (75th ERA, 25th WHIP, 60th K/9, 70th QS).
031300*  21/03/1991 rlk - nearest-rank chosen over interpolation as
031400*  the spec permits either and this avoids fraction-of-a-row
031500*  arithmetic.  Ticket AC-0301.
031600*
031700     compute PF-Avg-ERA  rounded =
031800             WS-PT-Sum-ERA  / PF-In-Table-Count.
031900     compute PF-Avg-WHIP rounded =
032000             WS-PT-Sum-WHIP / PF-In-Table-Count.
032100     compute PF-Avg-K9   rounded =
032200             WS-PT-Sum-K9   / PF-In-Table-Count.
032300*
032400     perform aa031-Sort-Rank-ERA.
032500     compute WS-Rank-Sub rounded = (PF-In-Table-Count * 75) / 100.
032600     if      WS-Rank-Sub < 1
032700             move 1 to WS-Rank-Sub.
032800     move    WS-RT-ERA(WS-Rank-Sub)    to PF-Thresh-ERA.
032900*
033000     perform aa032-Sort-Rank-WHIP.
033100     compute WS-Rank-Sub rounded = (PF-In-Table-Count * 25) / 100.
033200     if      WS-Rank-Sub < 1
033300             move 1 to WS-Rank-Sub.
033400     move    WS-RT-WHIP(WS-Rank-Sub)   to PF-Thresh-WHIP.
033500*
033600     perform aa033-Sort-Rank-K9.
033700     compute WS-Rank-Sub rounded = (PF-In-Table-Count * 60) / 100.
033800     if      WS-Rank-Sub < 1
033900             move 1 to WS-Rank-Sub.
034000     move    WS-RT-K9(WS-Rank-Sub)     to PF-Thresh-K9.
034100*
034200     perform aa034-Sort-Rank-QS.
034300     compute WS-Rank-Sub rounded = (PF-In-Table-Count * 70) / 100.
034400     if      WS-Rank-Sub < 1
034500             move 1 to WS-Rank-Sub.
034600     move    WS-RT-QS(WS-Rank-Sub)     to PF-Thresh-QS.
034700*
034800*  Representative (most recent event's) stats, used by the
034900*  general factor below in the fallback path.
035000*
035100     move    PF-R3-ERA(1)    to PF-Rep-ERA.
035200     move    PF-R3-WHIP(1)   to PF-Rep-WHIP.
035300     move    PF-R3-K9(1)     to PF-Rep-K9.
035400     move    PF-R3-QS(1)     to PF-Rep-QS.
035500*
035600 aa030-Exit.
035700     exit.
035800*
035900*  Straight insertion sort ascending, one field at a time, on
036000*  the WS-RT-xxx work copies (source arrays are left in event
036100*  order for the caller).
036200*
036300 aa031-Sort-Rank-ERA.
036400     perform aa0311-One-Pass
036500               varying WS-Sub-1 from 2 by 1
036600               until WS-Sub-1 > PF-In-Table-Count.
036700 aa031-Exit.
036800     exit.
036900 aa0311-One-Pass.
037000     move    WS-RT-ERA(WS-Sub-1)  to WS-RS-ERA.
037100     move    WS-Sub-1             to WS-Sub-2.
037200 aa0311-Shift.
037300     if      WS-Sub-2 < 2
037400             go to aa0311-Shift-Exit.
037500     if      WS-RT-ERA(WS-Sub-2 - 1) not > WS-RS-ERA
037600             go to aa0311-Shift-Exit.
037700     move    WS-RT-ERA(WS-Sub-2 - 1) to WS-RT-ERA(WS-Sub-2).
037800     subtract 1 from WS-Sub-2.
037900     go to aa0311-Shift.
038000 aa0311-Shift-Exit.
038100     move    WS-RS-ERA           to WS-RT-ERA(WS-Sub-2).
038200*
038300 aa032-Sort-Rank-WHIP.
038400     perform aa0321-One-Pass
038500               varying WS-Sub-1 from 2 by 1
038600               until WS-Sub-1 > PF-In-Table-Count.
038700 aa032-Exit.
038800     exit.
038900 aa0321-One-Pass.
039000     move    WS-RT-WHIP(WS-Sub-1) to WS-RS-WHIP.
039100     move    WS-Sub-1             to WS-Sub-2.
039200 aa0321-Shift.
039300     if      WS-Sub-2 < 2
039400             go to aa0321-Shift-Exit.
039500     if      WS-RT-WHIP(WS-Sub-2 - 1) not > WS-RS-WHIP
039600             go to aa0321-Shift-Exit.
039700     move    WS-RT-WHIP(WS-Sub-2 - 1) to WS-RT-WHIP(WS-Sub-2).
039800     subtract 1 from WS-Sub-2.
039900     go to aa0321-Shift.
040000 aa0321-Shift-Exit.
040100     move    WS-RS-WHIP          to WS-RT-WHIP(WS-Sub-2).
040200*
040300 aa033-Sort-Rank-K9.
040400     perform aa0331-One-Pass
040500               varying WS-Sub-1 from 2 by 1
040600               until WS-Sub-1 > PF-In-Table-Count.
040700 aa033-Exit.
040800     exit.
040900 aa0331-One-Pass.
041000     move    WS-RT-K9(WS-Sub-1)   to WS-RS-K9.
041100     move    WS-Sub-1             to WS-Sub-2.
041200 aa0331-Shift.
041300     if      WS-Sub-2 < 2
041400             go to aa0331-Shift-Exit.
041500     if      WS-RT-K9(WS-Sub-2 - 1) not > WS-RS-K9
041600             go to aa0331-Shift-Exit.
041700     move    WS-RT-K9(WS-Sub-2 - 1) to WS-RT-K9(WS-Sub-2).
041800     subtract 1 from WS-Sub-2.
041900     go to aa0331-Shift.
042000 aa0331-Shift-Exit.
042100     move    WS-RS-K9            to WS-RT-K9(WS-Sub-2).
042200*
042300 aa034-Sort-Rank-QS.
042400     perform aa0341-One-Pass
042500               varying WS-Sub-1 from 2 by 1
042600               until WS-Sub-1 > PF-In-Table-Count.
042700 aa034-Exit.
042800     exit.
042900 aa0341-One-Pass.
043000     move    WS-RT-QS(WS-Sub-1)   to WS-RS-QS.
043100     move    WS-Sub-1             to WS-Sub-2.
043200 aa0341-Shift.
043300     if      WS-Sub-2 < 2
043400             go to aa0341-Shift-Exit.
043500     if      WS-RT-QS(WS-Sub-2 - 1) not > WS-RS-QS
043600             go to aa0341-Shift-Exit.
043700     move    WS-RT-QS(WS-Sub-2 - 1) to WS-RT-QS(WS-Sub-2).
043800     subtract 1 from WS-Sub-2.
043900     go to aa0341-Shift.
044000 aa0341-Shift-Exit.
044100     move    WS-RS-QS            to WS-RT-QS(WS-Sub-2).
044200*
044300 aa040-Compute-General-Factor.
044400***********************
044500*
044600*  Fallback-path factor only - uses the most recent event's
044700*  representative stats against the thresholds above.
044800*
044900     move    1.0000          to PF-Out-Factor.
045000*
045100     if      PF-Rep-ERA not > PF-Thresh-ERA
045200             multiply 1.3 by PF-Out-Factor
045300     else
045400     if      PF-Rep-ERA > 4.5
045500             multiply 0.8 by PF-Out-Factor.
045600*
045700     if      PF-Rep-WHIP not > PF-Thresh-WHIP
045800             multiply 1.2 by PF-Out-Factor
045900     else
046000     if      PF-Rep-WHIP > 1.5
046100             multiply 0.85 by PF-Out-Factor.
046200*
046300     if      PF-Rep-K9 not < PF-Thresh-K9
046400             multiply 1.15 by PF-Out-Factor.
046500*
046600     if      PF-Rep-QS not < PF-Thresh-QS
046700             multiply 1.1 by PF-Out-Factor.
046800*
046900     if      PF-Rep-ERA not > 2.5 and PF-Rep-WHIP not > 1.0
047000                                 and PF-Rep-QS not < 2
047100             multiply 1.4 by PF-Out-Factor.
047200*
047300     if      PF-Out-Factor < 0.6
047400             move 0.6 to PF-Out-Factor.
047500     if      PF-Out-Factor > 2.5
047600             move 2.5 to PF-Out-Factor.
