000100****************************************************************
000200*                                                              *
000300*          Stadium Analyser Subprogram                         *
000400*                                                              *
000500*   CALLed from nh500.  Loads the stadium reference file into  *
000600*   a table, categorizes altitude and computes pitcher-        *
000700*   friendliness for each ballpark, aggregates the stadium     *
000800*   patterns over the supplied history, and (depending on the  *
000900*   requested function) computes either the general stadium    *
001000*   factor for the fallback path or the per-pitcher stadium    *
001100*   factor for the normal path.                                *
001200*                                                              *
001300****************************************************************
001400*
001500 identification          division.
001600*===============================
001700*
001800 program-id.          nh530.
001900*
002000*    Author.          N Bryant, CDP.
002100*    Installation.    Applewood Computers.
002200*    Date-Written.    25/08/1988.
002300*    Date-Compiled.
002400*    Security.        Copyright (C) 1988-2026 & later,
002500*                     Applewood Computers.  Distributed under
002600*                     the GNU General Public License.  See the
002700*                     file COPYING for details.
002800*
002900*    Remarks.         Stadium-Analyzer unit of the No-Hitter
003000*                     Forecast system.
003100*
003200*    Called Modules.  None.
003300*    Functions Used.  None.
003400*    Files Used.
003500*                     NH-STADIUM.  Stadium reference (Input).
003600*
003700* Changes.
003800* 25/08/1988 nb  0.01.00 Created - stadium table load,
003900*                        friendliness score, pattern tallies.
004000* 12/02/1992 rlk 0.01.01 Added general (fallback) stadium
004100*                        factor per Ticket AC-0318.
004200* 06/07/1996 nb  0.02.00 Added per-pitcher stadium factor for
004300*                        the normal (non-fallback) path.
004400* 30/11/1998 jds 0.02.01 YEAR 2000 REMEDIATION - table holds no
004500*                        date fields, nothing to remediate.
004600*                        Y2K Cert. ref AC-Y2K-041.
004700* 04/08/2026 nb  0.03.00 Ticket AC-0977 - rewritten as a
004800*                        stand-alone CALLed module for the new
004900*                        Predictor Core.
005000* 11/08/2026 nb  0.03.01 Ticket AC-0983 - fdstad.cob/nhstad.cob
005100*                        were both declaring ST-Team etc, an
005200*                        ambiguous data-name; FD copy now COPYs
005300*                        nhstad.cob REPLACING with an SI- prefix,
005400*                        table moved out to new copy nhsttbl.cob.
005500*                        aa041 no longer drops an unknown history
005600*                        team from the pattern tallies - it now
005700*                        counts it under the house default
005800*                        profile via new aa043-Default-Team-
005900*                        Tally.
006000*
006100 environment             division.
006200*===============================
006300*
006400 copy "envdiv.cob".
006500*
006600 input-output            section.
006700 file-control.
006800 copy "selstad.cob".
006900*
007000 data                    division.
007100*===============================
007200*
007300 file section.
007400 copy "fdstad.cob".
007500*
007600 working-storage section.
007700*-----------------------
007800 01  WS-Prog-Name        pic x(17)   value "nh530  (0.03.01)".
007900 01  WS-Prog-Name-Split  redefines WS-Prog-Name.
008000     03  WS-PNS-Mod-Id       pic x(7).
008100     03  WS-PNS-Version      pic x(10).
008200 77  WS-Sub-1            pic 9(4)    comp.
008300 77  WS-Sub-2            pic 9(4)    comp.
008400 77  WS-Loaded           pic x(1)    value "N".
008500     88  WS-Table-Loaded         value "Y".
008600 77  WS-Sum-Friendly     pic 9(5)v9  comp-3    value zero.
008700 77  WS-Sum-Sq-Friendly  pic 9(7)v9  comp-3    value zero.
008800 77  WS-Var-Friendly     pic 9(7)v9  comp-3    value zero.
008900 77  WS-Diff-Friendly    pic s9(3)v9 comp-3    value zero.
009000 77  WS-Foul-Tally       pic 9(4)    comp      value zero.
009100*
009200*    11/08/2026 nb - Ticket AC-0983.  House default stadium profile
009300*    for a history-sample team not on file - see aa020's remarks
009400*    and aa043-Default-Team-Tally, which now uses these instead
009500*    of silently dropping the team from the pattern tallies.
009600*
009700 77  WS-Dflt-Altitude    pic 9(4)    comp      value 500.
009800 77  WS-Dflt-Type        pic x(1)              value "O".
009900 77  WS-Dflt-Foul-Terr   pic x(1)              value "A".
010000 77  WS-Dflt-Surface     pic x(1)              value "G".
010100 77  WS-Dflt-Friendly    pic 9(2)v9  comp-3    value 5.0.
010200 77  NH-Stad-Status      pic x(2)    value spaces.
010300*
010400 copy "nhstad.cob".
010500*
010600*    11/08/2026 nb - Ticket AC-0983.  In-memory table moved to its
010700*    own copybook, nhsttbl.cob - see that copy and fdstad.cob for
010800*    why (was colliding with the FD's own copy of ST-Team etc).
010900*
011000 copy "nhsttbl.cob".
011100*
011200*  Split view of an occurs-table team code, used only while
011300*  scanning NH-Stadium-Table for the caller's reference team.
011400*
011500 01  WS-Team-Work.
011600     03  WS-TW-Team          pic x(3).
011700 01  WS-Team-Work-Byte redefines WS-Team-Work.
011800     03  WS-TWB-1            pic x.
011900     03  WS-TWB-Rest         pic x(2).
012000*
012100*  Working copy of a table entry's altitude, split so the
012200*  leading (thousands) digit can be tested directly - the
012300*  quick-look trick the old rate tables used before the shop
012400*  standardised on nested IFs for the finer bands.
012500*
012600 01  WS-Alt-Work             pic 9(4).
012700 01  WS-Alt-Split redefines WS-Alt-Work.
012800     03  WS-ALS-KFlag        pic 9(1).
012900     03  WS-ALS-Rest         pic 9(3).
013000*
013100 linkage section.
013200*----------------
013300 copy "nhstfc.cob".
013400*
013500 procedure division using NH-Stad-Link.
013600*
013700 aa000-Main.
013800*****************
013900*
014000*  25/08/1988 nb - entry point.  Loads the stadium table on
014100*  first call only (it is reference data, unchanged for the
014200*  life of the run), then dispatches on SF-In-Function.
014300*
014400     if      not WS-Table-Loaded
014500             perform aa010-Load-Stadium-Table thru aa010-Exit
014600             move "Y" to WS-Loaded.
014700*
014800     if      SF-Fn-Patterns
014900             perform aa040-Aggregate-Patterns thru aa040-Exit
015000             perform aa050-Compute-General-Factor
015100     else
015200     if      SF-Fn-Pitcher-Stad
015300             perform aa060-Compute-Pitcher-Stadium-Factor.
015400*
015500     goback.
015600*
015700 aa010-Load-Stadium-Table.
015800***********************
015900*
016000*  Reads NH-STADIUM once into NH-Stadium-Table, categorizing
016100*  altitude and computing the friendliness score as each row
016200*  is loaded.
016300*
016400     move    zero            to NH-Stadium-Count.
016500     open    input NH-Stadium-File.
016600     if      NH-Stad-Status not = "00"
016700             go to aa010-Exit.
016800*
016900     perform aa011-Read-And-Load thru aa011-Exit
017000               until NH-Stad-Status = "10".
017100     close   NH-Stadium-File.
017200*
017300 aa010-Exit.
017400     exit.
017500*
017600 aa011-Read-And-Load.
017700     read    NH-Stadium-File
017800         at end move "10" to NH-Stad-Status
017900         not at end perform aa012-Add-Table-Row thru aa012-Exit.
018000*
018100 aa011-Exit.
018200     exit.
018300*
018400 aa012-Add-Table-Row.
018500     if      NH-Stadium-Count not < 30
018600             go to aa012-Exit.
018700     add     1 to NH-Stadium-Count.
018800     set     NH-Stad-Ix     to NH-Stadium-Count.
018900     move    SI-Team        to NH-STE-Team    (NH-Stad-Ix).
019000     move    SI-Name        to NH-STE-Name    (NH-Stad-Ix).
019100     move    SI-Type        to NH-STE-Type    (NH-Stad-Ix).
019200     move    SI-Altitude    to NH-STE-Altitude(NH-Stad-Ix).
019300     move    SI-Foul-Terr   to NH-STE-Foul-Terr(NH-Stad-Ix).
019400     move    SI-Surface     to NH-STE-Surface (NH-Stad-Ix).
019500     move    SI-Friendly    to NH-STE-Friendly(NH-Stad-Ix).
019600     perform aa013-Score-Friendliness.
019700*
019800 aa012-Exit.
019900     exit.
020000*
020100 aa013-Score-Friendliness.
020200***********************
020300*
020400*  Pitcher-friendliness score, 0-10, per the house forecasting
020500*  standard - starts at 5.0 and is nudged by park factors.
020600*
020700     move    5.0             to NH-STE-Friend-Score(NH-Stad-Ix).
020800     evaluate SI-Friendly
020900         when "P"  add  2.0 to NH-STE-Friend-Score(NH-Stad-Ix)
021000         when "X"  add  3.0 to NH-STE-Friend-Score(NH-Stad-Ix)
021100         when "H"  subtract 2.0 from
021200                               NH-STE-Friend-Score(NH-Stad-Ix)
021300         when "E"  subtract 3.0 from
021400                               NH-STE-Friend-Score(NH-Stad-Ix)
021500         when other continue.
021600     evaluate SI-Foul-Terr
021700         when "M"  add 1.5 to NH-STE-Friend-Score(NH-Stad-Ix)
021800         when "L"  add 1.0 to NH-STE-Friend-Score(NH-Stad-Ix)
021900         when "S"  subtract 0.5 from
022000                               NH-STE-Friend-Score(NH-Stad-Ix)
022100         when "V"  subtract 1.0 from
022200                               NH-STE-Friend-Score(NH-Stad-Ix)
022300         when other continue.
022400     if      SI-Surface = "T"
022500             add 0.3 to NH-STE-Friend-Score(NH-Stad-Ix).
022600     if      SI-Type = "D" or SI-Type = "R"
022700             add 0.5 to NH-STE-Friend-Score(NH-Stad-Ix).
022800     if      NH-STE-Friend-Score(NH-Stad-Ix) < 0
022900             move 0 to NH-STE-Friend-Score(NH-Stad-Ix).
023000     if      NH-STE-Friend-Score(NH-Stad-Ix) > 10
023100             move 10 to NH-STE-Friend-Score(NH-Stad-Ix).
023200*
023300 aa020-Find-Team.
023400***********************
023500*
023600*  Locates SF-In-Team (or SF-In-Ref-Team) in NH-Stadium-Table
023700*  and sets NH-Stad-Ix; sets SF-Out-Available to "N" when the
023800*  team is not on file.  It is left to the caller to apply the
023900*  house default profile (outdoor, 500ft, average foul
024000*  territory, grass, neutral) per the stadium record spec -
024100*  aa041 does this via aa043-Default-Team-Tally for the pattern
024200*  counts, aa060 uses the flat 1.0000 factor the spec allows in
024300*  place of the default profile for a single pitcher lookup.
024400*
024500     if      WS-TWB-1 = space
024600             move "N" to SF-Out-Available
024700             go to aa020-Exit.
024800*
024900     set     NH-Stad-Ix      to 1.
025000     search  NH-Stadium-Entry
025100         at end     move "N" to SF-Out-Available
025200         when NH-STE-Team(NH-Stad-Ix) = WS-TW-Team
025300                    move "Y" to SF-Out-Available.
025400*
025500 aa020-Exit.
025600     exit.
025700*
025800 aa030-Categorize-Altitude.
025900***********************
026000*
026100*  Used inline by aa040 below - result left in WS-Sub-2 as
026200*  1=sea-level 2=low 3=moderate 4=high 5=extreme.
026300*
026400     move    NH-STE-Altitude(NH-Stad-Ix) to WS-Alt-Work.
026500     if      WS-ALS-KFlag not < 2
026600             move 5 to WS-Sub-2
026700             go to aa030-Exit.
026800*
026900     if      NH-STE-Altitude(NH-Stad-Ix) < 100
027000             move 1 to WS-Sub-2
027100     else
027200     if      NH-STE-Altitude(NH-Stad-Ix) < 500
027300             move 2 to WS-Sub-2
027400     else
027500     if      NH-STE-Altitude(NH-Stad-Ix) < 1000
027600             move 3 to WS-Sub-2
027700     else
027800             move 4 to WS-Sub-2.
027900*
028000 aa030-Exit.
028100     exit.
028200*
028300 aa040-Aggregate-Patterns.
028400***********************
028500*
028600*  Tallies distributions and friendliness stats across the
028700*  caller's history table (one row per historical event's
028800*  pitching team).
028900*
029000     move    zero to SF-Cnt-Sea-Level SF-Cnt-Low SF-Cnt-Moderate
029100                      SF-Cnt-High     SF-Cnt-Extreme
029200                      SF-Cnt-Dome     SF-Cnt-Retract
029300                      SF-Cnt-Outdoor  SF-Cnt-Turf SF-Cnt-Grass
029400                      SF-Cnt-Foul-Lg  SF-Cnt-Foul-Sm
029500                      SF-Cnt-Foul-Avg.
029600     move    zero    to WS-Sum-Friendly.
029700     move    zero    to WS-Sum-Sq-Friendly.
029800*
029900     if      SF-In-Table-Count = zero
030000             move "N" to SF-Out-Available
030100             go to aa040-Exit.
030200*
030300     move    "Y"             to SF-Out-Available.
030400     perform aa041-One-History-Team
030500               varying WS-Sub-1 from 1 by 1
030600               until WS-Sub-1 > SF-In-Table-Count.
030700*
030800     compute SF-Avg-Friendly rounded =
030900             WS-Sum-Friendly / SF-In-Table-Count.
031000     compute WS-Var-Friendly rounded =
031100             (WS-Sum-Sq-Friendly / SF-In-Table-Count)
031200             - (SF-Avg-Friendly * SF-Avg-Friendly).
031300     if      WS-Var-Friendly < zero
031400             move zero to WS-Var-Friendly.
031500     perform aa042-Sqrt-Newton.
031600*
031700*  Median approximated by the mean for this fallback-only
031800*  metric - the house standard treats the pattern's mean and
031900*  median as interchangeable when the sample is this small.
032000*
032100     move    SF-Avg-Friendly to SF-Med-Friendly.
032200*
032300     compute SF-Dome-Pct rounded =
032400             ((SF-Cnt-Dome + SF-Cnt-Retract) * 100)
032500             / SF-In-Table-Count.
032600     compute SF-Outdoor-Pct rounded =
032700             (SF-Cnt-Outdoor * 100) / SF-In-Table-Count.
032800*
032900 aa040-Exit.
033000     exit.
033100*
033200 aa041-One-History-Team.
033300***********************
033400*
033500*  One team from the caller's history sample.  A known team is
033600*  tallied off its own NH-Stadium-Table row; a team not on file
033700*  is tallied under the house default profile via aa043 rather
033800*  than dropped from the sample - Ticket AC-0983.  Previously an
033900*  unknown team's event was skipped here entirely, which quietly
034000*  understated the pattern counts and the friendliness mean/
034100*  variance the fallback factor in aa050 is built from.
034200*
034300     move    SF-In-Table-Teams(WS-Sub-1) to WS-TW-Team.
034400     perform aa020-Find-Team thru aa020-Exit.
034500     if      SF-Out-Available = "N"
034600             perform aa043-Default-Team-Tally thru aa043-Exit
034700             go to aa041-Exit.
034800*
034900     perform aa030-Categorize-Altitude thru aa030-Exit.
035000     evaluate WS-Sub-2
035100         when 1  add 1 to SF-Cnt-Sea-Level
035200         when 2  add 1 to SF-Cnt-Low
035300         when 3  add 1 to SF-Cnt-Moderate
035400         when 4  add 1 to SF-Cnt-High
035500         when 5  add 1 to SF-Cnt-Extreme.
035600*
035700     if      NH-STE-Type(NH-Stad-Ix) = "D"
035800             add 1 to SF-Cnt-Dome.
035900     if      NH-STE-Type(NH-Stad-Ix) = "R"
036000             add 1 to SF-Cnt-Retract.
036100     if      NH-STE-Type(NH-Stad-Ix) = "O"
036200             add 1 to SF-Cnt-Outdoor.
036300*
036400     if      NH-STE-Surface(NH-Stad-Ix) = "T"
036500             add 1 to SF-Cnt-Turf.
036600     if      NH-STE-Surface(NH-Stad-Ix) = "G"
036700             add 1 to SF-Cnt-Grass.
036800*
036900     if      NH-STE-Foul-Terr(NH-Stad-Ix) = "M" or
037000             NH-STE-Foul-Terr(NH-Stad-Ix) = "L"
037100             add 1 to SF-Cnt-Foul-Lg
037200     else
037300     if      NH-STE-Foul-Terr(NH-Stad-Ix) = "S" or
037400             NH-STE-Foul-Terr(NH-Stad-Ix) = "V"
037500             add 1 to SF-Cnt-Foul-Sm
037600     else
037700             add 1 to SF-Cnt-Foul-Avg.
037800*
037900     add     NH-STE-Friend-Score(NH-Stad-Ix) to WS-Sum-Friendly.
038000     compute WS-Sum-Sq-Friendly = WS-Sum-Sq-Friendly +
038100             (NH-STE-Friend-Score(NH-Stad-Ix) *
038200              NH-STE-Friend-Score(NH-Stad-Ix)).
038300*
038400 aa041-Exit.
038500     exit.
038600*
038700 aa042-Sqrt-Newton.
038800***********************
038900*
039000*  Standard deviation via 6 fixed passes of Newton's method -
039100*  same routine the old rate-tables program used for its
039200*  actuarial rounding, restated here for the friendliness
039300*  variance.  Converges to 4 places well inside 6 passes for
039400*  the small magnitudes this table produces.
039500*
039600     move    WS-Var-Friendly to SF-Sdv-Friendly.
039700     if      WS-Var-Friendly = zero
039800             go to aa042-Exit.
039900     perform aa0421-Newton-Pass
040000               varying WS-Sub-2 from 1 by 1 until WS-Sub-2 > 6.
040100 aa042-Exit.
040200     exit.
040300*
040400 aa0421-Newton-Pass.
040500     compute SF-Sdv-Friendly rounded =
040600             (SF-Sdv-Friendly +
040700              (WS-Var-Friendly / SF-Sdv-Friendly)) / 2.
040800*
040900 aa043-Default-Team-Tally.
041000***********************
041100*
041200*  Ticket AC-0983.  Tallies WS-Dflt-* (altitude 500, outdoor,
041300*  average foul territory, grass, friendliness 5.0) into the
041400*  same counters aa041 above uses for a table row, so a history
041500*  team not carried in NH-Stadium-Table still counts toward the
041600*  distributions and friendliness mean/variance aa050 relies on.
041700*
041800     if      WS-Dflt-Altitude < 100
041900             add 1 to SF-Cnt-Sea-Level
042000     else
042100     if      WS-Dflt-Altitude < 500
042200             add 1 to SF-Cnt-Low
042300     else
042400     if      WS-Dflt-Altitude < 1000
042500             add 1 to SF-Cnt-Moderate
042600     else
042700             add 1 to SF-Cnt-High.
042800*
042900     if      WS-Dflt-Type = "D"
043000             add 1 to SF-Cnt-Dome.
043100     if      WS-Dflt-Type = "R"
043200             add 1 to SF-Cnt-Retract.
043300     if      WS-Dflt-Type = "O"
043400             add 1 to SF-Cnt-Outdoor.
043500*
043600     if      WS-Dflt-Surface = "T"
043700             add 1 to SF-Cnt-Turf.
043800     if      WS-Dflt-Surface = "G"
043900             add 1 to SF-Cnt-Grass.
044000*
044100     if      WS-Dflt-Foul-Terr = "M" or WS-Dflt-Foul-Terr = "L"
044200             add 1 to SF-Cnt-Foul-Lg
044300     else
044400     if      WS-Dflt-Foul-Terr = "S" or WS-Dflt-Foul-Terr = "V"
044500             add 1 to SF-Cnt-Foul-Sm
044600     else
044700             add 1 to SF-Cnt-Foul-Avg.
044800*
044900     add     WS-Dflt-Friendly to WS-Sum-Friendly.
045000     compute WS-Sum-Sq-Friendly = WS-Sum-Sq-Friendly +
045100             (WS-Dflt-Friendly * WS-Dflt-Friendly).
045200*
045300 aa043-Exit.
045400     exit.
045500*
045600 aa050-Compute-General-Factor.
045700***********************
045800*
045900*  Fallback path only.  Reference team is SF-In-Ref-Team;
046000*  looked up fresh here in case patterns ran for a different
046100*  team list.
046200*
046300     move    SF-In-Ref-Team  to WS-TW-Team.
046400     perform aa020-Find-Team thru aa020-Exit.
046500     move    NH-STE-Name(NH-Stad-Ix) to SF-Out-Stadium-Name.
046600     move    NH-STE-Friend-Score(NH-Stad-Ix) to SF-Out-Score.
046700*
046800     move    1.0000          to SF-Out-Factor.
046900*
047000     perform aa030-Categorize-Altitude thru aa030-Exit.
047100     evaluate WS-Sub-2
047200         when 5  multiply 0.6  by SF-Out-Factor
047300         when 4  multiply 0.8  by SF-Out-Factor
047400         when 3  multiply 1.1  by SF-Out-Factor
047500         when 2  multiply 1.1  by SF-Out-Factor
047600         when 1  multiply 1.05 by SF-Out-Factor.
047700*
047800     if      (NH-STE-Type(NH-Stad-Ix) = "D" or
047900              NH-STE-Type(NH-Stad-Ix) = "R")
048000             and SF-Dome-Pct > 25
048100             multiply 1.15 by SF-Out-Factor.
048200*
048300     compute WS-Diff-Friendly =
048400             NH-STE-Friend-Score(NH-Stad-Ix) - SF-Avg-Friendly.
048500     if      WS-Diff-Friendly > 1
048600             multiply 1.2 by SF-Out-Factor
048700     else
048800     if      WS-Diff-Friendly > 0
048900             multiply 1.1 by SF-Out-Factor
049000     else
049100     if      WS-Diff-Friendly < -1
049200             multiply 0.85 by SF-Out-Factor.
049300*
049400     if      NH-STE-Foul-Terr(NH-Stad-Ix) = "M" or
049500             NH-STE-Foul-Terr(NH-Stad-Ix) = "L"
049600         if  SF-Cnt-Foul-Lg + SF-Cnt-Foul-Sm + SF-Cnt-Foul-Avg
049700                 > zero
049800             compute WS-Foul-Tally =
049900                     SF-Cnt-Foul-Lg + SF-Cnt-Foul-Sm +
050000                     SF-Cnt-Foul-Avg
050100             if ((SF-Cnt-Foul-Lg * 100) / WS-Foul-Tally) > 40
050200                 multiply 1.15 by SF-Out-Factor.
050300*
050400     if      NH-STE-Foul-Terr(NH-Stad-Ix) = "S" or
050500             NH-STE-Foul-Terr(NH-Stad-Ix) = "V"
050600             multiply 0.9 by SF-Out-Factor.
050700*
050800     if      NH-STE-Surface(NH-Stad-Ix) = "T"
050900         if  SF-In-Table-Count > zero
051000             if ((SF-Cnt-Turf * 100) / SF-In-Table-Count) > 20
051100                 multiply 1.05 by SF-Out-Factor.
051200*
051300     if      (NH-STE-Type(NH-Stad-Ix) = "D" or
051400              NH-STE-Type(NH-Stad-Ix) = "R")
051500             and SF-In-Rain-Today > zero
051600             multiply 1.1 by SF-Out-Factor.
051700*
051800     if      SF-Out-Factor < 0.5
051900             move 0.5 to SF-Out-Factor.
052000     if      SF-Out-Factor > 2.0
052100             move 2.0 to SF-Out-Factor.
052200*
052300 aa060-Compute-Pitcher-Stadium-Factor.
052400***********************
052500*
052600*  Normal path, one probable pitcher's home stadium.
052700*
052800     move    SF-In-Team      to WS-TW-Team.
052900     perform aa020-Find-Team thru aa020-Exit.
053000     if      SF-Out-Available = "N"
053100             move 1.0000 to SF-Out-Factor
053200             go to aa060-Exit.
053300*
053400     move    NH-STE-Name(NH-Stad-Ix) to SF-Out-Stadium-Name.
053500     move    NH-STE-Friend-Score(NH-Stad-Ix) to SF-Out-Score.
053600     move    1.0000          to SF-Out-Factor.
053700*
053800     if      NH-STE-Altitude(NH-Stad-Ix) > 3000
053900             multiply 0.8 by SF-Out-Factor
054000     else
054100     if      NH-STE-Type(NH-Stad-Ix) = "D"
054200             multiply 1.1 by SF-Out-Factor.
054300*
054400     if      NH-STE-Friend-Score(NH-Stad-Ix) not < 7
054500             multiply 1.15 by SF-Out-Factor
054600     else
054700     if      NH-STE-Friend-Score(NH-Stad-Ix) not < 6
054800             multiply 1.05 by SF-Out-Factor
054900     else
055000     if      NH-STE-Friend-Score(NH-Stad-Ix) not > 4
055100             multiply 0.9 by SF-Out-Factor.
055200*
055300     if      SF-Out-Factor < 0.7
055400             move 0.7 to SF-Out-Factor.
055500     if      SF-Out-Factor > 1.4
055600             move 1.4 to SF-Out-Factor.
055700*
055800 aa060-Exit.
055900     exit.
