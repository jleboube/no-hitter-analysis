000100****************************************************************
000200*                                                              *
000300*          Weather Analyser Subprogram                         *
000400*                                                              *
000500*   CALLed from nh500.  Simulates the deterministic weather    *
000600*   for the target team/date, simulates the same weather for   *
000700*   every event in the supplied history table and aggregates   *
000800*   the pattern statistics, then computes the weather factor   *
000900*   for the target day against the fixed ideal-condition       *
001000*   bands.                                                     *
001100*                                                              *
001200****************************************************************
001300*
001400 identification          division.
001500*===============================
001600*
001700 program-id.          nh510.
001800*
001900*    Author.          N Bryant, CDP.
002000*    Installation.    Applewood Computers.
002100*    Date-Written.    11/08/1988.
002200*    Date-Compiled.
002300*    Security.        Copyright (C) 1988-2026 & later,
002400*                     Applewood Computers.  Distributed under
002500*                     the GNU General Public License.  See the
002600*                     file COPYING for details.
002700*
002800*    Remarks.         Weather-Analyzer unit of the No-Hitter
002900*                     Forecast system.  No live weather feed
003000*                     is used - conditions are derived from a
003100*                     deterministic team/date formula so that
003200*                     re-runs against the same date reproduce
003300*                     the same forecast.
003400*
003500*    Called Modules.  None.
003600*    Functions Used.  None.
003700*    Files Used.      None - all data passed on linkage.
003800*
003900* Changes.
004000* 11/08/1988 nb  0.01.00 Created - LCG based day simulation,
004100*                        fixed climate profile table.
004200* 04/12/1990 rlk 0.01.01 Added history pattern aggregation
004300*                        (avg temp/humidity/wind, clear pct)
004400*                        per Ticket AC-0298.
004500* 17/06/1994 nb  0.02.00 Widened climate table to 6 named
004600*                        cities plus default, replacing the
004700*                        4-city table used since 1988.
004800* 30/11/1998 jds 0.02.01 YEAR 2000 REMEDIATION - seed formula
004900*                        uses full 8-digit CCYYMMDD date, no
005000*                        2-digit year folding present.  Y2K
005100*                        Cert. ref AC-Y2K-041.
005200* 04/08/2026 nb  0.03.00 Ticket AC-0977 - rewritten as a
005300*                        stand-alone CALLed module for the new
005400*                        Predictor Core (was inline in an
005500*                        earlier prototype).
005600*
005700 environment             division.
005800*===============================
005900*
006000 copy "envdiv.cob".
006100*
006200 data                    division.
006300*===============================
006400*
006500 working-storage section.
006600*-----------------------
006700 77  WS-Prog-Name        pic x(17)   value "nh510  (0.03.00)".
006800 77  WS-Seed             pic 9(9)    comp.
006900 77  WS-Rand-Raw         pic 9(9)    comp.
007000 77  WS-Rand-4           pic 9(4)    comp.
007100 77  WS-Div-Junk         pic 9(9)    comp.
007200 77  WS-Sub-1            pic 9(4)    comp.
007300 77  WS-Digit-Sum        pic 9(4)    comp.
007400 77  WS-Sum-Temp         pic s9(7)   comp-3    value zero.
007500 77  WS-Sum-Humid        pic 9(7)    comp-3    value zero.
007600 77  WS-Sum-Wind         pic 9(7)    comp-3    value zero.
007700 77  WS-Clear-Cnt        pic 9(4)    comp      value zero.
007800*
007900*  Single-byte view of a team-code letter, used to fold the
008000*  team code into the LCG seed without an ORD/CODE function -
008100*  same trick as the binary check-digit routine in the old
008200*  billing suite, restated here for a fresh purpose.
008300*
008400 01  WS-Byte-View.
008500     03  WS-Byte-Char        pic x.
008600 01  WS-Byte-Num redefines WS-Byte-View
008700                             pic 9(3)    binary-char unsigned.
008800*
008900*  One climate profile row per named city.  Team codes not
009000*  listed fall through to the OTH row (default profile).
009100*  Base-temp/humidity are signed to allow future cold-climate
009200*  additions; rain-chance held as thousandths (100 = 0.100).
009300*
009400 01  NH-Climate-Table.
009500     03  filler.
009600         05  filler pic x(3)  value "ARI".
009700         05  filler pic s9(3) value +075.
009800         05  filler pic 9(3)  value 035.
009900         05  filler pic 9(3)  value 100.
010000     03  filler.
010100         05  filler pic x(3)  value "MIA".
010200         05  filler pic s9(3) value +080.
010300         05  filler pic 9(3)  value 075.
010400         05  filler pic 9(3)  value 400.
010500     03  filler.
010600         05  filler pic x(3)  value "SEA".
010700         05  filler pic s9(3) value +060.
010800         05  filler pic 9(3)  value 065.
010900         05  filler pic 9(3)  value 600.
011000     03  filler.
011100         05  filler pic x(3)  value "COL".
011200         05  filler pic s9(3) value +065.
011300         05  filler pic 9(3)  value 040.
011400         05  filler pic 9(3)  value 200.
011500     03  filler.
011600         05  filler pic x(3)  value "BOS".
011700         05  filler pic s9(3) value +065.
011800         05  filler pic 9(3)  value 060.
011900         05  filler pic 9(3)  value 300.
012000     03  filler.
012100         05  filler pic x(3)  value "SFG".
012200         05  filler pic s9(3) value +062.
012300         05  filler pic 9(3)  value 070.
012400         05  filler pic 9(3)  value 200.
012500     03  filler.
012600         05  filler pic x(3)  value "OTH".
012700         05  filler pic s9(3) value +070.
012800         05  filler pic 9(3)  value 055.
012900         05  filler pic 9(3)  value 300.
013000 01  NH-Climate-Redef   redefines NH-Climate-Table.
013100     03  NH-Clim-Entry  occurs 7 times indexed by NH-Clim-Ix.
013200         05  NH-CE-Team     pic x(3).
013300         05  NH-CE-Base-Tmp pic s9(3).
013400         05  NH-CE-Base-Hum pic 9(3).
013500         05  NH-CE-Rain-Pmil pic 9(3).
013600*
013700*  Simulation work area for whichever day is currently being
013800*  drawn - shared by the target-day and history-loop paths.
013900*
014000 01  WS-Sim-Work.
014100     03  WS-SW-Team          pic x(3).
014200     03  WS-SW-Date          pic 9(8).
014300     03  WS-SW-Base-Tmp      pic s9(3).
014400     03  WS-SW-Base-Hum      pic 9(3).
014500     03  WS-SW-Rain-Pmil     pic 9(3).
014600     03  WS-SW-Season-Adj    pic s9(2).
014700     03  WS-SW-Temp          pic s9(3).
014800     03  WS-SW-Humid         pic 9(3).
014900     03  WS-SW-Wind          pic 9(2).
015000     03  WS-SW-Precip        pic 9(1).
015100*
015200*  Split view of WS-SW-Date, second REDEFINES in this module.
015300*
015400 01  WS-SW-Date-View    redefines WS-SW-Date.
015500     03  WS-SWD-CCYY         pic 9(4).
015600     03  WS-SWD-MM           pic 9(2).
015700     03  WS-SWD-DD           pic 9(2).
015800*
015900 linkage section.
016000*----------------
016100 copy "nhwthr.cob".
016200*
016300 procedure division using NH-Weather-Link.
016400*
016500 aa000-Main.
016600*****************
016700*
016800*  11/08/1988 nb - entry point.  One CALL does the target-day
016900*  simulation, the history pattern aggregation and the factor
017000*  calculation in one pass.
017100*
017200     move    WX-In-Team      to WS-SW-Team.
017300     move    WX-In-Date      to WS-SW-Date.
017400     perform aa010-Simulate-One-Day.
017500     move    WS-SW-Temp      to WX-Out-Temp.
017600     move    WS-SW-Humid     to WX-Out-Humidity.
017700     move    WS-SW-Wind      to WX-Out-Wind.
017800     move    WS-SW-Precip    to WX-Out-Precip.
017900     if      WS-SW-Precip = zero
018000             move "CLEAR" to WX-Out-Conditions
018100     else
018200             move "RAIN " to WX-Out-Conditions.
018300*
018400     perform aa020-Aggregate-History thru aa020-Exit.
018500     perform aa030-Compute-Factor.
018600*
018700     goback.
018800*
018900 aa010-Simulate-One-Day.
019000***********************
019100*
019200*  Deterministic single-day simulation.  Seed is built from
019300*  the team code and the full 8-digit date so the same
019400*  team+date always reproduces the same draw (Y2K note above).
019500*
019600     perform aa011-Find-Climate-Row.
019700     move    NH-CE-Base-Tmp (NH-Clim-Ix)  to WS-SW-Base-Tmp.
019800     move    NH-CE-Base-Hum (NH-Clim-Ix)  to WS-SW-Base-Hum.
019900     move    NH-CE-Rain-Pmil(NH-Clim-Ix)  to WS-SW-Rain-Pmil.
020000*
020100     evaluate WS-SWD-MM
020200         when 04  move -5 to WS-SW-Season-Adj
020300         when 05  move  0 to WS-SW-Season-Adj
020400         when 06  move  5 to WS-SW-Season-Adj
020500         when 07  move 10 to WS-SW-Season-Adj
020600         when 08  move 10 to WS-SW-Season-Adj
020700         when 09  move  5 to WS-SW-Season-Adj
020800         when 10  move -5 to WS-SW-Season-Adj
020900         when other move 0 to WS-SW-Season-Adj.
021000*
021100     perform aa012-Set-Seed.
021200*
021300*  temperature = base + seasonal + U[-10,+10]
021400*
021500     perform aa013-Next-Draw.
021600     divide  WS-Rand-4 by 21 giving WS-Div-Junk
021700             remainder WS-Rand-4.
021800     compute WS-SW-Temp =
021900             WS-SW-Base-Tmp + WS-SW-Season-Adj + WS-Rand-4 - 10.
022000*
022100*  humidity = clamp(base + U[-15,+15], 20, 95)
022200*
022300     perform aa013-Next-Draw.
022400     divide  WS-Rand-4 by 31 giving WS-Div-Junk
022500             remainder WS-Rand-4.
022600     compute WS-SW-Humid =
022700             WS-SW-Base-Hum + WS-Rand-4 - 15
022800             on size error move WS-SW-Base-Hum to WS-SW-Humid.
022900     if      WS-SW-Humid < 20
023000             move 20 to WS-SW-Humid.
023100     if      WS-SW-Humid > 95
023200             move 95 to WS-SW-Humid.
023300*
023400*  wind = U[2,15]
023500*
023600     perform aa013-Next-Draw.
023700     divide  WS-Rand-4 by 14 giving WS-Div-Junk
023800             remainder WS-Rand-4.
023900     compute WS-SW-Wind = 2 + WS-Rand-4.
024000*
024100*  precipitation = 1 with probability rain-chance, drawn on a
024200*  0-999 wheel against the per-mille rain chance for the city.
024300*
024400     perform aa013-Next-Draw.
024500     divide  WS-Rand-4 by 1000 giving WS-Div-Junk
024600             remainder WS-Rand-4.
024700     if      WS-Rand-4 < WS-SW-Rain-Pmil
024800             move 1 to WS-SW-Precip
024900     else
025000             move 0 to WS-SW-Precip.
025100*
025200 aa011-Find-Climate-Row.
025300     set     NH-Clim-Ix      to 1.
025400     search  NH-Clim-Entry
025500         at end     set NH-Clim-Ix to 7
025600         when NH-CE-Team (NH-Clim-Ix) = WS-SW-Team
025700                    continue.
025800*
025900 aa012-Set-Seed.
026000*
026100*  Seed built from the 3 team letters and the 8-digit date -
026200*  same trick used by the old check-digit generator in the
026300*  billing suite, restated here for a fresh purpose.
026400*
026500     move    zero            to WS-Digit-Sum.
026600     move    WS-SW-Team(1:1) to WS-Byte-Char.
026700     add     WS-Byte-Num     to WS-Digit-Sum.
026800     move    WS-SW-Team(2:1) to WS-Byte-Char.
026900     add     WS-Byte-Num     to WS-Digit-Sum.
027000     move    WS-SW-Team(3:1) to WS-Byte-Char.
027100     add     WS-Byte-Num     to WS-Digit-Sum.
027200     compute WS-Seed = (WS-SW-Date * 31 + WS-Digit-Sum).
027300*
027400 aa013-Next-Draw.
027500*
027600*  Linear congruential generator - constants from the classic
027700*  "quick and dirty" generator, reduced to a 4-digit table
027800*  draw for use by the callers above.
027900*
028000     compute WS-Rand-Raw =
028100             (WS-Seed * 31821 + 13849).
028200     move    WS-Rand-Raw     to WS-Seed.
028300     divide  WS-Rand-Raw by 10000 giving WS-Div-Junk
028400             remainder WS-Rand-4.
028500*
028600 aa020-Aggregate-History.
028700***********************
028800*
028900*  04/12/1990 rlk - averages and clear-weather percent across
029000*  every event in the caller's history table, for the pattern
029100*  section of the run report.
029200*
029300     move    zero            to WS-Sum-Temp.
029400     move    zero            to WS-Sum-Humid.
029500     move    zero            to WS-Sum-Wind.
029600     move    zero            to WS-Clear-Cnt.
029700*
029800     if      WX-In-Table-Count = zero
029900             move "N" to WX-Out-Available
030000             go to aa020-Exit.
030100*
030200     move    "Y"             to WX-Out-Available.
030300     perform aa021-One-History-Day
030400               varying WS-Sub-1 from 1 by 1
030500               until WS-Sub-1 > WX-In-Table-Count.
030600*
030700     compute WX-Out-Avg-Temp  rounded =
030800             WS-Sum-Temp  / WX-In-Table-Count.
030900     compute WX-Out-Avg-Humid rounded =
031000             WS-Sum-Humid / WX-In-Table-Count.
031100     compute WX-Out-Avg-Wind  rounded =
031200             WS-Sum-Wind  / WX-In-Table-Count.
031300     compute WX-Out-Clear-Pct rounded =
031400             (WS-Clear-Cnt * 100) / WX-In-Table-Count.
031500*
031600 aa020-Exit.
031700     exit.
031800*
031900 aa021-One-History-Day.
032000     move    WX-In-Table-Teams(WS-Sub-1) to WS-SW-Team.
032100     move    WX-In-Table-Dates(WS-Sub-1) to WS-SW-Date.
032200     perform aa010-Simulate-One-Day.
032300     add     WS-SW-Temp      to WS-Sum-Temp.
032400     add     WS-SW-Humid     to WS-Sum-Humid.
032500     add     WS-SW-Wind      to WS-Sum-Wind.
032600     if      WS-SW-Precip = zero
032700             add 1 to WS-Clear-Cnt.
032800*
032900 aa030-Compute-Factor.
033000***********************
033100*
033200*  Target day's simulated weather against the FIXED ideal
033300*  condition bands (65-80F, 30-60%, 3-10mph, no rain) - the
033400*  aggregated pattern averages are report-only and play no
033500*  part in this factor, per the house forecasting standard.
033600*
033700     move    1.0000          to WX-Out-Factor.
033800*
033900     if      WX-Out-Temp >= 65 and WX-Out-Temp <= 80
034000             multiply 1.2 by WX-Out-Factor
034100     else
034200     if      WX-Out-Temp < 50 or WX-Out-Temp > 90
034300             multiply 0.8 by WX-Out-Factor.
034400*
034500     if      WX-Out-Humidity >= 30 and WX-Out-Humidity <= 60
034600             multiply 1.15 by WX-Out-Factor
034700     else
034800     if      WX-Out-Humidity > 80
034900             multiply 0.9 by WX-Out-Factor.
035000*
035100     if      WX-Out-Wind >= 3 and WX-Out-Wind <= 10
035200             multiply 1.1 by WX-Out-Factor
035300     else
035400     if      WX-Out-Wind > 20
035500             multiply 0.85 by WX-Out-Factor.
035600*
035700     if      WX-Out-Precip = zero
035800             multiply 1.25 by WX-Out-Factor
035900     else
036000             multiply 0.6  by WX-Out-Factor.
036100*
036200     if      WX-Out-Factor < 0.5
036300             move 0.5 to WX-Out-Factor.
036400     if      WX-Out-Factor > 2.0
036500             move 2.0 to WX-Out-Factor.
