000100****************************************************************
000200*                                                              *
000300*          Prediction Writer Subprogram                        *
000400*                                                              *
000500*   CALLed from nh500 once the day's prediction has been       *
000600*   built.  Reads the existing rolling prediction store,       *
000700*   appends the new record, trims the store back to the most   *
000800*   recent 30 dates, rewrites the store, and prints the run    *
000900*   summary line to the operator.                              *
001000*                                                              *
001100****************************************************************
001200*
001300 identification          division.
001400*===============================
001500*
001600 program-id.          nh560.
001700*
001800*    Author.          N Bryant, CDP.
001900*    Installation.    Applewood Computers.
002000*    Date-Written.    01/09/1988.
002100*    Date-Compiled.
002200*    Security.        Copyright (C) 1988-2026 & later,
002300*                     Applewood Computers.  Distributed under
002400*                     the GNU General Public License.  See the
002500*                     file COPYING for details.
002600*
002700*    Remarks.         Prediction-Writer unit of the No-Hitter
002800*                     Forecast system.  Keeps the rolling
002900*                     30-day prediction store used by the
003000*                     season recap job.
003100*
003200*    Called Modules.  None.
003300*    Functions Used.  None.
003400*    Files Used.
003500*                     NH-PREDICT.  Prediction store (I-O).
003600*
003700* Changes.
003800* 01/09/1988 nb  0.01.00 Created - read/append/trim/rewrite
003900*                        of the rolling store.
004000* 19/03/1993 rlk 0.01.01 30-day trim added per Ticket AC-0344 -
004100*                        store had been growing unbounded.
004200* 30/11/1998 jds 0.01.02 YEAR 2000 REMEDIATION - store date
004300*                        already carried as CCYYMMDD, no field
004400*                        widening required.  Y2K Cert AC-Y2K-041.
004500* 04/08/2026 nb  0.02.00 Ticket AC-0977 - rewritten as a
004600*                        stand-alone CALLed module for the new
004700*                        Predictor Core.
004800*
004900 environment             division.
005000*===============================
005100*
005200 copy "envdiv.cob".
005300*
005400 input-output            section.
005500 file-control.
005600 copy "selpred.cob".
005700*
005800 data                    division.
005900*===============================
006000*
006100 file section.
006200 copy "fdpred.cob".
006300*
006400 working-storage section.
006500*-----------------------
006600 77  WS-Prog-Name        pic x(17)   value "nh560  (0.02.00)".
006700 77  NH-Pred-Status      pic x(2)    value spaces.
006800 77  WS-Cnt              pic 9(4)    comp    value zero.
006900 77  WS-Sub-1            pic 9(4)    comp.
007000 77  WS-Sub-2            pic 9(4)    comp.
007100 77  WS-First-Keep       pic 9(4)    comp.
007200*
007300*  Working copy of the store's row count, split so the tens
007400*  digit can be tested directly for the near-capacity warning -
007500*  same quick-look trick used in the Stadium Analyser.
007600*
007700 01  WS-Cnt-Work             pic 9(4).
007800 01  WS-Cnt-Split redefines WS-Cnt-Work.
007900     03  WS-CS-Tens          pic 9(2).
008000     03  WS-CS-Units         pic 9(2).
008100*
008200*  Rolling-store work table.  31 slots - the 30 kept rows plus
008300*  the one new record being appended this run.
008400*
008500 01  WS-Store-Table.
008600     03  WS-Store-Entry OCCURS 31 TIMES INDEXED BY WS-St-Ix.
008700         05  WS-SE-Record        pic x(340).
008800 01  WS-Store-Redef redefines WS-Store-Table.
008900     03  WS-SR-Entry OCCURS 31 TIMES INDEXED BY WS-Sr-Ix.
009000         05  WS-SR-Date          pic 9(8).
009100         05  FILLER              pic x(332).
009200*
009300 01  WS-Swap-Rec             pic x(340).
009400 01  WS-Swap-Redef redefines WS-Swap-Rec.
009500     03  WS-Swap-Date        pic 9(8).
009600     03  FILLER              pic x(332).
009700*
009800*  Split view of a store date used only for the operator's run
009900*  summary line.
010000*
010100 01  WS-Print-Date-Work      pic 9(8).
010200 01  WS-Print-Date-Split redefines WS-Print-Date-Work.
010300     03  WS-PDS-CCYY         pic 9(4).
010400     03  WS-PDS-MM           pic 9(2).
010500     03  WS-PDS-DD           pic 9(2).
010600*
010700 01  WS-Summary-Line         pic x(80).
010800 01  WS-Prob-Disp            pic zz9.9999.
010900 01  WS-Lower-Disp           pic zz9.9999.
011000 01  WS-Upper-Disp           pic zz9.9999.
011100*
011200 linkage section.
011300*----------------
011400 copy "nhpred.cob" replacing ==NH-Pred-Record== by
011500                              ==NH-Pred-New-Rec==
011600                              ==PR-== by ==NP-==.
011700*
011800 procedure division using NH-Pred-New-Rec.
011900*
012000 aa000-Main.
012100*****************
012200*
012300*  01/09/1988 nb - entry point.
012400*
012500     perform aa010-Read-Existing-Store thru aa010-Exit.
012600     perform aa020-Append-And-Trim-30  thru aa020-Exit.
012700     perform aa030-Rewrite-Store       thru aa030-Exit.
012800     perform aa040-Print-Run-Summary   thru aa040-Exit.
012900     goback.
013000*
013100 aa010-Read-Existing-Store.
013200***********************
013300*
013400*  Loads whatever the store currently holds into
013500*  WS-Store-Table.  A missing or empty file is not an error -
013600*  the first run of the season starts the store from scratch.
013700*
013800     move    zero            to WS-Cnt.
013900     open    input NH-Pred-File.
014000     if      NH-Pred-Status not = "00"
014100             go to aa010-Exit.
014200*
014300     perform aa011-Read-One-Row
014400               until NH-Pred-Status = "10"
014500                  or WS-Cnt not < 30.
014600     close   NH-Pred-File.
014700*
014800 aa010-Exit.
014900     exit.
015000*
015100 aa011-Read-One-Row.
015200     read    NH-Pred-File
015300         at end     move "10" to NH-Pred-Status
015400         not at end perform aa012-Store-One-Row.
015500*
015600 aa012-Store-One-Row.
015700     add     1 to WS-Cnt.
015800     move    WS-Cnt          to WS-Cnt-Work.
015900     if      WS-CS-Tens not < 2 and WS-CS-Units = zero
016000             display "NH560 - PREDICTION STORE NEARING CAP".
016100     set     WS-St-Ix        to WS-Cnt.
016200     move    NH-Pred-Record  to WS-SE-Record(WS-St-Ix).
016300*
016400 aa020-Append-And-Trim-30.
016500***********************
016600*
016700*  Adds the new prediction to the working table, then keeps
016800*  only the 30 most recent dates.
016900*
017000     add     1 to WS-Cnt.
017100     set     WS-St-Ix        to WS-Cnt.
017200     move    NH-Pred-New-Rec to WS-SE-Record(WS-St-Ix).
017300*
017400     if      WS-Cnt < 2
017500             go to aa020-Exit.
017600*
017700     perform aa021-Sort-By-Date
017800               varying WS-Sub-1 from 2 by 1
017900               until WS-Sub-1 > WS-Cnt.
018000*
018100     move    1               to WS-First-Keep.
018200     if      WS-Cnt > 30
018300             compute WS-First-Keep = WS-Cnt - 29.
018400*
018500     if      WS-First-Keep = 1
018600             go to aa020-Exit.
018700*
018800     perform aa022-Shift-Kept-Rows
018900               varying WS-Sub-1 from WS-First-Keep by 1
019000               until WS-Sub-1 > WS-Cnt.
019100     compute WS-Cnt = WS-Cnt - WS-First-Keep + 1.
019200*
019300 aa020-Exit.
019400     exit.
019500*
019600 aa021-Sort-By-Date.
019700***********************
019800*
019900*  Straight insertion, ascending by store date.  Same shape as
020000*  the history-table sort in the Data-Collector.
020100*
020200     move    WS-SE-Record(WS-Sub-1) to WS-Swap-Rec.
020300     move    WS-Sub-1        to WS-Sub-2.
020400     perform aa0211-Shift-Down thru aa0211-Shift-Exit.
020500     move    WS-Swap-Rec     to WS-SE-Record(WS-Sub-2).
020600*
020700 aa0211-Shift-Down.
020800     if      WS-Sub-2 = 1
020900             go to aa0211-Shift-Exit.
021000     if      WS-SR-Date(WS-Sub-2 - 1) not > WS-Swap-Date
021100             go to aa0211-Shift-Exit.
021200     move    WS-SE-Record(WS-Sub-2 - 1) to
021300                 WS-SE-Record(WS-Sub-2).
021400     subtract 1 from WS-Sub-2.
021500     go to   aa0211-Shift-Down.
021600*
021700 aa0211-Shift-Exit.
021800     exit.
021900*
022000 aa022-Shift-Kept-Rows.
022100***********************
022200*
022300*  Slides the kept rows down to positions 1 thru (count kept)
022400*  once the table has grown past the 30-row limit.
022500*
022600     compute WS-Sub-2 = WS-Sub-1 - WS-First-Keep + 1.
022700     move    WS-SE-Record(WS-Sub-1) to WS-SE-Record(WS-Sub-2).
022800*
022900 aa030-Rewrite-Store.
023000***********************
023100*
023200*  Rewrites the store from the trimmed working table.
023300*
023400     open    output NH-Pred-File.
023500     perform aa031-Write-One-Row
023600               varying WS-Sub-1 from 1 by 1
023700               until WS-Sub-1 > WS-Cnt.
023800     close   NH-Pred-File.
023900*
024000 aa030-Exit.
024100     exit.
024200*
024300 aa031-Write-One-Row.
024400     move    WS-SE-Record(WS-Sub-1) to NH-Pred-Record.
024500     write   NH-Pred-Record.
024600*
024700 aa040-Print-Run-Summary.
024800***********************
024900*
025000*  Operator confirmation line for today's run.
025100*
025200     move    NP-Date         to WS-Print-Date-Work.
025300     move    NP-Prob-Pct     to WS-Prob-Disp.
025400     move    NP-CI-Lower     to WS-Lower-Disp.
025500     move    NP-CI-Upper     to WS-Upper-Disp.
025600     move    spaces          to WS-Summary-Line.
025700     string  "NH FORECAST  "        delimited by size
025800             WS-PDS-MM              delimited by size
025900             "/"                    delimited by size
026000             WS-PDS-DD              delimited by size
026100             "/"                    delimited by size
026200             WS-PDS-CCYY            delimited by size
026300             "  PROB="              delimited by size
026400             WS-Prob-Disp           delimited by size
026500             "%  CI="               delimited by size
026600             WS-Lower-Disp          delimited by size
026700             "-"                    delimited by size
026800             WS-Upper-Disp          delimited by size
026900                  into WS-Summary-Line.
027000     display WS-Summary-Line.
027100     display NP-Explain.
027200*
027300 aa040-Exit.
027400     exit.
